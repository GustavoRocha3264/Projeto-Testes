000010******************************************************************
000020* PROGRAMA.....: GERAESTQ
000030* AUTOR........: J.A.DUARTE JR.
000040* EMPRESA......: BRASILVAREJO COMERCIO LTDA - CPD
000050* OBJETIVO.....: GERACAO DO ARQUIVO DE SALDO DE ESTOQUE POR PRODUTO
000060******************************************************************
000070* HISTORICO DE ALTERACOES
000080* DATA       PROGR.   CHAMADO     DESCRICAO
000090* ---------- -------- ----------- --------------------------------
000100* 14/01/1991 JAD      ------      VERSAO ORIGINAL
000110* 25/09/1995 RAS      OS-0990     INCLUIDA CONFIRMACAO DE SALDO
000120*                                 NEGATIVO ANTES DE GRAVAR
000130* 19/08/1998 CSR      OS-1299     REVISAO DE VIRADA DE SECULO (Y2K)
000140*                                 - SEM CAMPOS DE DATA, SEM IMPACTO
000150* 14/01/1999 CSR      OS-1301     TESTES FINAIS Y2K - OK
000155* 18/11/2005 RAS      OS-1925     REVISAO DE COMENTARIOS - SEM
000156*                                 ALTERACAO DE LOGICA OU LAYOUT
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. GERAESTQ.
000190 AUTHOR. J.A.DUARTE JR.
000200 INSTALLATION. BRASILVAREJO COMERCIO LTDA - CPD.
000210 DATE-WRITTEN. 14/01/1991.
000220 DATE-COMPILED. 18/11/2005.
000230 SECURITY. USO RESTRITO AO CPD - DEPARTAMENTO DE VENDAS.
000240******************************************************************
000250*    GERACAO MANUAL, VIA TELA, DO ARQUIVO ESTOQUE (SALDO DE
000260*    UNIDADES DISPONIVEIS POR PRODUTO) PARA USO DO PROGRAMA DE
000270*    FECHAMENTO DE COMPRAS (COMPRA01).
000271*    ESTE PROGRAMA NAO FAZ MANUTENCAO (ALTERACAO/EXCLUSAO) DE
000272*    SALDO JA GRAVADO - SOMENTE INCLUSAO, SEMPRE NO FINAL DO
000273*    ARQUIVO. MANUTENCAO DE SALDO E FEITA EM OUTRO PROGRAMA.
000280******************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000301*    SPECIAL-NAMES SO DECLARA O CANAL DE FORMULARIO - ESTE
000302*    PROGRAMA NAO IMPRIME RELATORIO, SO GRAVA O ARQUIVO MESTRE.
000310 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000331*    ARQUIVO ESTOQUE - SEQUENCIAL, GRAVADO SEMPRE EM MODO DE
000332*    SAIDA (OUTPUT); CADA EXECUCAO RECRIA O ARQUIVO DO ZERO.
000340     SELECT ESTOQUE ASSIGN TO DISK
000350            ORGANIZATION IS SEQUENTIAL
000360            ACCESS MODE IS SEQUENTIAL
000370            FILE STATUS IS WS-STATUS.
000380 DATA DIVISION.
000390 FILE SECTION.
000391*    LAYOUT DO REGISTRO DE SALDO DE ESTOQUE - O MESMO LAYOUT E
000392*    LIDO PELO COMPRA01 PARA MONTAR A TABELA EM MEMORIA DE
000393*    SALDOS DISPONIVEIS (VIDE TABELA-ESTOQUE NAQUELE PROGRAMA).
000400 FD  ESTOQUE
000410     LABEL RECORD IS STANDARD
000420     VALUE OF FILE-ID IS "ESTOQUE".
000430 01  REG-ESTOQUE.
000431*    CODIGO DO PRODUTO - CHAVE DE PROCURA USADA PELO COMPRA01
000432*    PARA LOCALIZAR O SALDO DISPONIVEL DO ITEM DO CARRINHO.
000440     02 FD-COD-PRODUTO    PIC 9(09)  VALUE ZEROS.
000441*    QUANTIDADE DISPONIVEL EM ESTOQUE NA DATA DESTA CARGA.
000450     02 FD-QTDE-ESTOQUE   PIC 9(07)  VALUE ZEROS.
000460     02 FILLER            PIC X(01)  VALUE SPACES.
000470 WORKING-STORAGE SECTION.
000471*    CAMPOS DE CONTROLE DA TELA E DO ARQUIVO.
000480 77  CONFIRMA          PIC X(01) VALUE SPACES.
000481*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
000482     88 CONFIRMA-SIM       VALUE "S".
000490 77  WS-STATUS         PIC X(02) VALUE SPACES.
000500 77  WS-CONTADOR       PIC 9(05) COMP VALUE ZERO.
000510 77  WS-CONTADOR-ED    PIC ZZZZ9 VALUE ZEROS.
000520 77  IND-CF            PIC 9(02) COMP VALUE ZERO.
000521*    DATA DO SISTEMA, QUEBRADA EM ANO/MES/DIA PARA EXIBICAO NA
000522*    TELA (FORMATO AAMMDD DEVOLVIDO PELO ACCEPT ... FROM DATE).
000530 01  DATA-SISTEMA.
000540     02 ANO            PIC 9(02) VALUE ZEROS.
000550     02 MES            PIC 9(02) VALUE ZEROS.
000560     02 DIA            PIC 9(02) VALUE ZEROS.
000570 01  DATA-SISTEMA-NUM REDEFINES DATA-SISTEMA PIC 9(06).
000571*    REDEFINES DE CONFERENCIA - PERMITE OLHAR O REGISTRO COMO
000572*    UM BLOCO UNICO, USADO NOS TESTES DE CARGA DO ARQUIVO.
000580 01  REG-ESTOQUE-ALT REDEFINES REG-ESTOQUE.
000590     02 FILLER         PIC X(17).
000591*    TABELA DE VALIDACAO DA RESPOSTA "DESEJA INSERIR MAIS UM
000592*    REGISTRO" - SO ACEITA S OU N (VIDE 0410-PROCURA-CONFIRMA).
000600 01  TABELA-CONFIRMA.
000610     02 FILLER PIC X(01) VALUE "S".
000620     02 FILLER PIC X(01) VALUE "N".
000630 01  CONFIRMA-R REDEFINES TABELA-CONFIRMA.
000640     02 CONFIRMA-R-T PIC X(01) OCCURS 2 TIMES INDEXED BY IND-CF.
000650 SCREEN SECTION.
000651*    TELA DE ENTRADA DE DADOS DO OPERADOR - SEM VALIDACAO
000652*    VISUAL, SO POSICIONAMENTO DE CAMPOS (PADRAO DESTE CPD).
000660 01  LIMPA-TELA.
000670     02 BLANK SCREEN.
000680 01  TELA-BASE.
000690     02 LINE 01 COLUMN 02
000700     VALUE "PROGRAMA QUE GERA E POPULA ESTOQUE".
000710     02 LINE 02 COLUMN 02 VALUE "DATA:".
000720     02 LINE 04 COLUMN 02 VALUE "CODIGO DO PRODUTO:".
000730     02 LINE 05 COLUMN 02 VALUE "QUANTIDADE EM ESTOQUE:".
000740     02 LINE 07 COLUMN 02 VALUE "MENSAGEM:".
000750 01  MSG-CONFIRMA-NEGATIVO.
000760     02 LINE 07 COLUMN 12 VALUE "SALDO NEGATIVO - CONFIRMA ? S-SIM".
000770 01  MSG-LIMPA.
000780     02 LINE 07 COLUMN 12 VALUE "                                 ".
000790 PROCEDURE DIVISION.
000800******************************************************************
000810*    ROTINA PRINCIPAL - ABRE O ARQUIVO E CONTROLA O LACO DE
000820*    ENTRADA DE DADOS VIA TELA.
000830******************************************************************
000840 0000-INICIO.
000845*    MODO OUTPUT RECRIA O ARQUIVO - NAO HA ACUMULO DE CARGAS
000846*    ANTERIORES, CADA EXECUCAO SUBSTITUI O ESTOQUE POR INTEIRO.
000850     OPEN OUTPUT ESTOQUE.
000860     IF WS-STATUS NOT = "00"
000870         DISPLAY "ERRO NA ABERTURA DO ARQUIVO ESTOQUE" AT 2002
000880         STOP RUN
000890     END-IF.
000895*    DATA DO SISTEMA OPERACIONAL - SO PARA EXIBICAO NA TELA,
000896*    NAO E GRAVADA NO REGISTRO DE ESTOQUE.
000900     ACCEPT DATA-SISTEMA FROM DATE.
000905******************************************************************
000906*    ENTRADA DO CODIGO DO PRODUTO. O OPERADOR E RESPONSAVEL POR
000907*    NAO REPETIR CODIGO JA GRAVADO - ESTE PROGRAMA NAO CONSULTA
000908*    O ARQUIVO QUE ESTA SENDO GERADO (E ARQUIVO DE SAIDA).
000909******************************************************************
000910 0100-GRAVA-DADOS.
000920     DISPLAY LIMPA-TELA.
000930     DISPLAY TELA-BASE.
000940     DISPLAY DIA AT 0208 '/' MES '/' ANO.
000950     ACCEPT FD-COD-PRODUTO  AT 0422.
000955******************************************************************
000956*    CONFIRMACAO DE SALDO ZERO/NEGATIVO (OS-0990) - O OPERADOR
000957*    PRECISA CONFIRMAR EXPLICITAMENTE ANTES DE GRAVAR UM SALDO
000958*    QUE ZEROU, EVITANDO DIGITACAO ERRADA SEM QUERER.
000959******************************************************************
000960 0200-CONFIRMA-SALDO.
000970     ACCEPT FD-QTDE-ESTOQUE AT 0525.
000980     IF FD-QTDE-ESTOQUE = 0
000990         DISPLAY MSG-CONFIRMA-NEGATIVO
001000         ACCEPT CONFIRMA AT 0746
001010         DISPLAY MSG-LIMPA
001020         IF NOT CONFIRMA-SIM
001030             GO TO 0200-CONFIRMA-SALDO
001040         END-IF
001050     END-IF.
001060     ACCEPT CONFIRMA AT 0822.
001065******************************************************************
001066*    GRAVACAO DO REGISTRO E ATUALIZACAO DO CONTADOR DE TELA.
001067******************************************************************
001070 0300-GRAVAR-REGISTRO.
001080     WRITE REG-ESTOQUE.
001090     IF WS-STATUS NOT = "00"
001100         DISPLAY "ERRO DE GRAVACAO " WS-STATUS AT 2002
001110         STOP RUN
001120     END-IF.
001130     ADD 1 TO WS-CONTADOR.
001140     MOVE WS-CONTADOR TO WS-CONTADOR-ED.
001150     DISPLAY WS-CONTADOR-ED AT 0902.
001155******************************************************************
001156*    PERGUNTA SE O OPERADOR DESEJA INCLUIR MAIS UM PRODUTO. A
001157*    RESPOSTA E VALIDADA CONTRA TABELA-CONFIRMA (S/N).
001158******************************************************************
001160 0400-PERGUNTA-CONTINUA.
001170     DISPLAY "DESEJA INSERIR MAIS UM REGISTRO ? S-SIM" AT 1002.
001180     ACCEPT CONFIRMA AT 1043.
001190     SET IND-CF TO 1.
001200     PERFORM 0410-PROCURA-CONFIRMA THRU 0410-PROCURA-CONFIRMA-EXIT
001210         UNTIL CONFIRMA-R-T(IND-CF) = CONFIRMA
001220         OR IND-CF > 2.
001230     IF IND-CF > 2
001240         GO TO 0400-PERGUNTA-CONTINUA
001250     END-IF.
001260     IF CONFIRMA-SIM
001270         GO TO 0100-GRAVA-DADOS
001280     ELSE
001290         GO TO 0900-FIM
001300     END-IF.
001305*    PROCURA LINEAR EM TABELA-CONFIRMA - 2 POSICOES SO, NAO
001306*    JUSTIFICA PROCURA BINARIA.
001310 0410-PROCURA-CONFIRMA.
001320     ADD 1 TO IND-CF.
001330 0410-PROCURA-CONFIRMA-EXIT.
001340     EXIT.
001345******************************************************************
001346*    FECHAMENTO DO ARQUIVO E SAIDA DO PROGRAMA.
001347******************************************************************
001350 0900-FIM.
001360     CLOSE ESTOQUE.
001370     DISPLAY "ARQUIVO ESTOQUE GERADO E GRAVADO - SAINDO" AT 1102.
001380     ACCEPT CONFIRMA AT 1143.
001390     STOP RUN.
001400 END PROGRAM GERAESTQ.

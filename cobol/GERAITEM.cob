000010******************************************************************
000020* PROGRAMA.....: GERAITEM
000030* AUTOR........: J.A.DUARTE JR.
000040* EMPRESA......: BRASILVAREJO COMERCIO LTDA - CPD
000050* OBJETIVO.....: GERACAO DO ARQUIVO DE ITENS DO CARRINHO DE COMPRA
000060******************************************************************
000070* HISTORICO DE ALTERACOES
000080* DATA       PROGR.   CHAMADO     DESCRICAO
000090* ---------- -------- ----------- --------------------------------
000100* 15/02/1992 JAD      ------      VERSAO ORIGINAL
000110* 11/10/1994 RAS      OS-0899     INCLUIDA VALIDACAO DE QUANTIDADE
000120*                                 (NAO PODE SER ZERO)
000130* 19/08/1998 CSR      OS-1299     REVISAO DE VIRADA DE SECULO (Y2K)
000140*                                 - SEM CAMPOS DE DATA, SEM IMPACTO
000150* 14/01/1999 CSR      OS-1301     TESTES FINAIS Y2K - OK
000155* 18/11/2005 RAS      OS-1925     REVISAO DE COMENTARIOS - SEM
000156*                                 ALTERACAO DE LOGICA OU LAYOUT
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. GERAITEM.
000190 AUTHOR. J.A.DUARTE JR.
000200 INSTALLATION. BRASILVAREJO COMERCIO LTDA - CPD.
000210 DATE-WRITTEN. 15/02/1992.
000220 DATE-COMPILED. 18/11/2005.
000230 SECURITY. USO RESTRITO AO CPD - DEPARTAMENTO DE VENDAS.
000240******************************************************************
000250*    GERACAO MANUAL, VIA TELA, DO ARQUIVO ITENCARR (ITENS DE CADA
000260*    CARRINHO) PARA USO DO PROGRAMA DE FECHAMENTO DE COMPRAS
000270*    (COMPRA01). O ARQUIVO DEVE SER GERADO EM ORDEM CRESCENTE DE
000280*    CARRINHO E, DENTRO DO CARRINHO, DE ITEM.
000290******************************************************************
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000311*    SPECIAL-NAMES SO DECLARA O CANAL DE FORMULARIO - ESTE
000312*    PROGRAMA NAO IMPRIME RELATORIO, SO GRAVA O ARQUIVO MESTRE.
000320 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000341*    ARQUIVO ITENCARR - SEQUENCIAL, GRAVADO SEMPRE EM MODO DE
000342*    SAIDA (OUTPUT); CADA EXECUCAO RECRIA O ARQUIVO DO ZERO.
000350     SELECT ITENCARR ASSIGN TO DISK
000360            ORGANIZATION IS SEQUENTIAL
000370            ACCESS MODE IS SEQUENTIAL
000380            FILE STATUS IS WS-STATUS.
000390 DATA DIVISION.
000400 FILE SECTION.
000401*    LAYOUT DO REGISTRO DE ITEM DE CARRINHO - O MESMO LAYOUT E
000402*    LIDO PELO COMPRA01, EM SEQUENCIA, PARA MONTAR CADA CARRI-
000403*    NHO COM SEUS ITENS (VIDE 0300-LE-ITEM E 3050-MONTA-ITENS).
000410 FD  ITENCARR
000420     LABEL RECORD IS STANDARD
000430     VALUE OF FILE-ID IS "ITENCARR".
000440 01  REG-ITENCARR.
000441*    CHAVE DE QUEBRA DE CARRINHO - TODOS OS ITENS DE UM MESMO
000442*    CARRINHO DEVEM VIR JUNTOS, EM SEQUENCIA, NO ARQUIVO.
000450     02 FD-COD-CARRINHO   PIC 9(09)  VALUE ZEROS.
000451*    NUMERO DO ITEM DENTRO DO CARRINHO (1, 2, 3...).
000460     02 FD-COD-ITEM       PIC 9(09)  VALUE ZEROS.
000461*    CODIGO DO PRODUTO COMPRADO - USADO PELO COMPRA01 PARA
000462*    PROCURAR PRECO E ESTOQUE DO ITEM.
000470     02 FD-COD-PRODUTO    PIC 9(09)  VALUE ZEROS.
000480     02 FD-QTDE-ITEM      PIC 9(07)  VALUE ZEROS.
000490     02 FILLER            PIC X(01)  VALUE SPACES.
000500 WORKING-STORAGE SECTION.
000501*    CAMPOS DE CONTROLE DA TELA E DO ARQUIVO.
000510 77  CONFIRMA          PIC X(01) VALUE SPACES.
000511*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
000512     88 CONFIRMA-SIM       VALUE "S".
000520 77  WS-STATUS         PIC X(02) VALUE SPACES.
000530 77  WS-CONTADOR       PIC 9(05) COMP VALUE ZERO.
000540 77  WS-CONTADOR-ED    PIC ZZZZ9 VALUE ZEROS.
000550 77  IND-CF            PIC 9(02) COMP VALUE ZERO.
000551*    DATA DO SISTEMA, QUEBRADA EM ANO/MES/DIA PARA EXIBICAO NA
000552*    TELA (FORMATO AAMMDD DEVOLVIDO PELO ACCEPT ... FROM DATE).
000560 01  DATA-SISTEMA.
000570     02 ANO            PIC 9(02) VALUE ZEROS.
000580     02 MES            PIC 9(02) VALUE ZEROS.
000590     02 DIA            PIC 9(02) VALUE ZEROS.
000600 01  DATA-SISTEMA-NUM REDEFINES DATA-SISTEMA PIC 9(06).
000601*    REDEFINES DE CONFERENCIA - PERMITE OLHAR O REGISTRO COMO
000602*    UM BLOCO UNICO, USADO NOS TESTES DE CARGA DO ARQUIVO.
000610 01  REG-ITENCARR-ALT REDEFINES REG-ITENCARR.
000620     02 FILLER         PIC X(35).
000621*    TABELA DE VALIDACAO DA RESPOSTA "DESEJA INSERIR MAIS UM
000622*    REGISTRO" - SO ACEITA S OU N (VIDE 0410-PROCURA-CONFIRMA).
000630 01  TABELA-CONFIRMA.
000640     02 FILLER PIC X(01) VALUE "S".
000650     02 FILLER PIC X(01) VALUE "N".
000660 01  CONFIRMA-R REDEFINES TABELA-CONFIRMA.
000670     02 CONFIRMA-R-T PIC X(01) OCCURS 2 TIMES INDEXED BY IND-CF.
000680 SCREEN SECTION.
000681*    TELA DE ENTRADA DE DADOS DO OPERADOR - SEM VALIDACAO
000682*    VISUAL, SO POSICIONAMENTO DE CAMPOS (PADRAO DESTE CPD).
000690 01  LIMPA-TELA.
000700     02 BLANK SCREEN.
000710 01  TELA-BASE.
000720     02 LINE 01 COLUMN 02
000730     VALUE "PROGRAMA QUE GERA E POPULA ITENCARR".
000740     02 LINE 02 COLUMN 02 VALUE "DATA:".
000750     02 LINE 04 COLUMN 02 VALUE "CODIGO DO CARRINHO:".
000760     02 LINE 05 COLUMN 02 VALUE "CODIGO DO ITEM:".
000770     02 LINE 06 COLUMN 02 VALUE "CODIGO DO PRODUTO:".
000780     02 LINE 07 COLUMN 02 VALUE "QUANTIDADE:".
000790     02 LINE 09 COLUMN 02 VALUE "MENSAGEM:".
000800 01  MSG-ERRO-QTDE.
000810     02 LINE 09 COLUMN 12 VALUE "QUANTIDADE NAO PODE SER ZERO".
000820 01  MSG-LIMPA.
000830     02 LINE 09 COLUMN 12 VALUE "                              ".
000840 PROCEDURE DIVISION.
000850******************************************************************
000860*    ROTINA PRINCIPAL - ABRE O ARQUIVO E CONTROLA O LACO DE
000870*    ENTRADA DE DADOS VIA TELA.
000880******************************************************************
000890 0000-INICIO.
000895*    MODO OUTPUT RECRIA O ARQUIVO - NAO HA ACUMULO DE CARGAS
000896*    ANTERIORES, CADA EXECUCAO SUBSTITUI OS ITENS POR INTEIRO.
000900     OPEN OUTPUT ITENCARR.
000910     IF WS-STATUS NOT = "00"
000920         DISPLAY "ERRO NA ABERTURA DO ARQUIVO ITENCARR" AT 2002
000930         STOP RUN
000940     END-IF.
000950     ACCEPT DATA-SISTEMA FROM DATE.
000955******************************************************************
000956*    ENTRADA DO CARRINHO/ITEM/PRODUTO. O OPERADOR E RESPONSAVEL
000957*    POR DIGITAR OS ITENS NA ORDEM CORRETA (VIDE OBJETIVO NO
000958*    CABECALHO) - ESTE PROGRAMA NAO REORDENA NEM VALIDA SEQUENCIA.
000959******************************************************************
000960 0100-GRAVA-DADOS.
000970     DISPLAY LIMPA-TELA.
000980     DISPLAY TELA-BASE.
000990     DISPLAY DIA AT 0208 '/' MES '/' ANO.
001000     ACCEPT FD-COD-CARRINHO  AT 0422.
001010     ACCEPT FD-COD-ITEM      AT 0522.
001020     ACCEPT FD-COD-PRODUTO   AT 0622.
001025******************************************************************
001026*    VALIDACAO DA QUANTIDADE (OS-0899) - QUANTIDADE ZERO NAO FAZ
001027*    SENTIDO DE NEGOCIO (ITEM SEM QUANTIDADE NAO DEVERIA EXISTIR
001028*    NO CARRINHO) E TRAVARIA O CALCULO DE CUSTO NO COMPRA01.
001029******************************************************************
001030 0200-VALIDA-QTDE.
001040     ACCEPT FD-QTDE-ITEM AT 0714.
001050     IF FD-QTDE-ITEM = 0
001060         DISPLAY MSG-ERRO-QTDE
001070         ACCEPT CONFIRMA AT 0944
001080         DISPLAY MSG-LIMPA
001090         GO TO 0200-VALIDA-QTDE
001100     END-IF.
001110     ACCEPT CONFIRMA AT 1022.
001115******************************************************************
001116*    GRAVACAO DO REGISTRO E ATUALIZACAO DO CONTADOR DE TELA.
001117******************************************************************
001120 0300-GRAVAR-REGISTRO.
001130     WRITE REG-ITENCARR.
001140     IF WS-STATUS NOT = "00"
001150         DISPLAY "ERRO DE GRAVACAO " WS-STATUS AT 2002
001160         STOP RUN
001170     END-IF.
001180     ADD 1 TO WS-CONTADOR.
001190     MOVE WS-CONTADOR TO WS-CONTADOR-ED.
001200     DISPLAY WS-CONTADOR-ED AT 1102.
001205******************************************************************
001206*    PERGUNTA SE O OPERADOR DESEJA INCLUIR MAIS UM ITEM. A
001207*    RESPOSTA E VALIDADA CONTRA TABELA-CONFIRMA (S/N).
001208******************************************************************
001210 0400-PERGUNTA-CONTINUA.
001220     DISPLAY "DESEJA INSERIR MAIS UM REGISTRO ? S-SIM" AT 1202.
001230     ACCEPT CONFIRMA AT 1243.
001240     SET IND-CF TO 1.
001250     PERFORM 0410-PROCURA-CONFIRMA THRU 0410-PROCURA-CONFIRMA-EXIT
001260         UNTIL CONFIRMA-R-T(IND-CF) = CONFIRMA
001270         OR IND-CF > 2.
001280     IF IND-CF > 2
001290         GO TO 0400-PERGUNTA-CONTINUA
001300     END-IF.
001310     IF CONFIRMA-SIM
001320         GO TO 0100-GRAVA-DADOS
001330     ELSE
001340         GO TO 0900-FIM
001350     END-IF.
001355*    PROCURA LINEAR EM TABELA-CONFIRMA - 2 POSICOES SO, NAO
001356*    JUSTIFICA PROCURA BINARIA.
001360 0410-PROCURA-CONFIRMA.
001370     ADD 1 TO IND-CF.
001380 0410-PROCURA-CONFIRMA-EXIT.
001390     EXIT.
001395******************************************************************
001396*    FECHAMENTO DO ARQUIVO E SAIDA DO PROGRAMA.
001397******************************************************************
001400 0900-FIM.
001410     CLOSE ITENCARR.
001420     DISPLAY "ARQUIVO ITENCARR GERADO E GRAVADO - SAINDO" AT 1302.
001430     ACCEPT CONFIRMA AT 1344.
001440     STOP RUN.
001450 END PROGRAM GERAITEM.

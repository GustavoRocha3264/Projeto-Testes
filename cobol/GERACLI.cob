000010******************************************************************
000020* PROGRAMA.....: GERACLI
000030* AUTOR........: J.A.DUARTE JR.
000040* EMPRESA......: BRASILVAREJO COMERCIO LTDA - CPD
000050* OBJETIVO.....: GERACAO DO ARQUIVO MESTRE CLIENTES
000060******************************************************************
000070* HISTORICO DE ALTERACOES
000080* DATA       PROGR.   CHAMADO     DESCRICAO
000090* ---------- -------- ----------- --------------------------------
000100* 12/03/1988 JAD      ------      VERSAO ORIGINAL
000110* 08/07/1990 JAD      OS-0301     INCLUIDA VALIDACAO NOME EM BRANCO
000120* 30/04/1994 RAS      OS-0833     PADRONIZADO LAYOUT DE TELA
000130* 19/08/1998 CSR      OS-1299     REVISAO DE VIRADA DE SECULO (Y2K)
000140*                                 - CODIGO DO CLIENTE JA E NUMERICO
000150*                                 PURO, SEM IMPACTO
000160* 14/01/1999 CSR      OS-1301     TESTES FINAIS Y2K - OK
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. GERACLI.
000200 AUTHOR. J.A.DUARTE JR.
000210 INSTALLATION. BRASILVAREJO COMERCIO LTDA - CPD.
000220 DATE-WRITTEN. 12/03/1988.
000230 DATE-COMPILED. 14/01/1999.
000240 SECURITY. USO RESTRITO AO CPD - DEPARTAMENTO DE VENDAS.
000250******************************************************************
000260*    GERACAO MANUAL, VIA TELA, DO ARQUIVO CLIENTES PARA USO DO
000270*    PROGRAMA DE FECHAMENTO DE COMPRAS (COMPRA01).
000280*    ESTE PROGRAMA NAO FAZ MANUTENCAO (ALTERACAO/EXCLUSAO) DE
000290*    CLIENTE JA GRAVADO - SOMENTE INCLUSAO, SEMPRE NO FINAL DO
000300*    ARQUIVO. MANUTENCAO DE CADASTRO E FEITA EM OUTRO PROGRAMA.
000310******************************************************************
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340*    SPECIAL-NAMES SO DECLARA O CANAL DE FORMULARIO - ESTE
000350*    PROGRAMA NAO IMPRIME RELATORIO, SO GRAVA O ARQUIVO MESTRE.
000360 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390*    ARQUIVO CLIENTES - SEQUENCIAL, GRAVADO SEMPRE EM MODO DE
000400*    SAIDA (OUTPUT), OU SEJA, CADA EXECUCAO RECRIA O ARQUIVO.
000410     SELECT CLIENTES ASSIGN TO DISK
000420            ORGANIZATION IS SEQUENTIAL
000430            ACCESS MODE IS SEQUENTIAL
000440            FILE STATUS IS WS-STATUS.
000450 DATA DIVISION.
000460 FILE SECTION.
000470*    LAYOUT DO REGISTRO MESTRE DE CLIENTES - O MESMO LAYOUT E
000480*    LIDO PELO COMPRA01 PARA MONTAR A TABELA EM MEMORIA DE
000490*    CLIENTES CADASTRADOS (VIDE TABELA-CLIENTES NAQUELE PROGRAMA).
000500 FD  CLIENTES
000510     LABEL RECORD IS STANDARD
000520     VALUE OF FILE-ID IS "CLIENTES".
000530 01  REG-CLIENTES.
000540*    CODIGO DO CLIENTE - CHAVE DE PROCURA USADA PELO COMPRA01
000550*    PARA LOCALIZAR O CLIENTE DONO DO CARRINHO.
000560     02 FD-COD-CLIENTE    PIC 9(09)  VALUE ZEROS.
000570*    NOME DO CLIENTE - SOMENTE PARA CONFERENCIA NA TELA, O
000580*    COMPRA01 NAO USA ESTE CAMPO NO FECHAMENTO DA COMPRA.
000590     02 FD-NOME-CLIENTE   PIC X(30)  VALUE SPACES.
000600     02 FILLER            PIC X(01)  VALUE SPACES.
000610 WORKING-STORAGE SECTION.
000620*    CAMPOS DE CONTROLE DA TELA E DO ARQUIVO.
000630 77  CONFIRMA          PIC X(01) VALUE SPACES.
000631*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
000632     88 CONFIRMA-SIM       VALUE "S".
000640 77  WS-STATUS         PIC X(02) VALUE SPACES.
000650 77  WS-CONTADOR       PIC 9(05) COMP VALUE ZERO.
000660 77  WS-CONTADOR-ED    PIC ZZZZ9 VALUE ZEROS.
000670 77  IND-CF            PIC 9(02) COMP VALUE ZERO.
000680*    DATA DO SISTEMA, QUEBRADA EM ANO/MES/DIA PARA EXIBICAO NA
000690*    TELA (FORMATO AAMMDD DEVOLVIDO PELO ACCEPT ... FROM DATE).
000700 01  DATA-SISTEMA.
000710     02 ANO            PIC 9(02) VALUE ZEROS.
000720     02 MES            PIC 9(02) VALUE ZEROS.
000730     02 DIA            PIC 9(02) VALUE ZEROS.
000740 01  DATA-SISTEMA-NUM REDEFINES DATA-SISTEMA PIC 9(06).
000750*    REDEFINES DE CONFERENCIA - PERMITE OLHAR O REGISTRO COMO
000760*    UM BLOCO UNICO DE 40 POSICOES, USADO NOS TESTES DE CARGA.
000770 01  REG-CLIENTES-ALT REDEFINES REG-CLIENTES.
000780     02 FILLER         PIC X(40).
000790*    TABELA DE VALIDACAO DA RESPOSTA "DESEJA INSERIR MAIS UM
000800*    REGISTRO" - SO ACEITA S OU N, QUALQUER OUTRA COISA REPETE
000810*    A PERGUNTA (VIDE 0410-PROCURA-CONFIRMA).
000820 01  TABELA-CONFIRMA.
000830     02 FILLER PIC X(01) VALUE "S".
000840     02 FILLER PIC X(01) VALUE "N".
000850 01  CONFIRMA-R REDEFINES TABELA-CONFIRMA.
000860     02 CONFIRMA-R-T PIC X(01) OCCURS 2 TIMES INDEXED BY IND-CF.
000870 SCREEN SECTION.
000880*    TELA DE ENTRADA DE DADOS DO OPERADOR - SEM VALIDACAO
000890*    VISUAL, SO POSICIONAMENTO DE CAMPOS (PADRAO DESTE CPD).
000900 01  LIMPA-TELA.
000910     02 BLANK SCREEN.
000920 01  TELA-BASE.
000930     02 LINE 01 COLUMN 02
000940     VALUE "PROGRAMA QUE GERA E POPULA CLIENTES".
000950     02 LINE 02 COLUMN 02 VALUE "DATA:".
000960     02 LINE 04 COLUMN 02 VALUE "CODIGO DO CLIENTE:".
000970     02 LINE 05 COLUMN 02 VALUE "NOME DO CLIENTE:".
000980     02 LINE 07 COLUMN 02 VALUE "MENSAGEM:".
000990 01  MSG-ERRO-NOME.
001000     02 LINE 07 COLUMN 12 VALUE "NOME NAO PODE FICAR EM BRANCO".
001010 01  MSG-LIMPA.
001020     02 LINE 07 COLUMN 12 VALUE "                              ".
001030 PROCEDURE DIVISION.
001040******************************************************************
001050*    ROTINA PRINCIPAL - ABRE O ARQUIVO E CONTROLA O LACO DE
001060*    ENTRADA DE DADOS VIA TELA.
001070******************************************************************
001080 0000-INICIO.
001090     OPEN OUTPUT CLIENTES.
001100     IF WS-STATUS NOT = "00"
001110         DISPLAY "ERRO NA ABERTURA DO ARQUIVO CLIENTES" AT 2002
001120         STOP RUN
001130     END-IF.
001140     ACCEPT DATA-SISTEMA FROM DATE.
001150******************************************************************
001160*    ENTRADA DO CODIGO DO CLIENTE. O OPERADOR E RESPONSAVEL POR
001170*    NAO REPETIR CODIGO JA GRAVADO - ESTE PROGRAMA NAO CONSULTA
001180*    O ARQUIVO QUE ESTA SENDO GERADO (E ARQUIVO DE SAIDA).
001190******************************************************************
001200 0100-GRAVA-DADOS.
001210     DISPLAY LIMPA-TELA.
001220     DISPLAY TELA-BASE.
001230     DISPLAY DIA AT 0208 '/' MES '/' ANO.
001240     ACCEPT FD-COD-CLIENTE  AT 0422.
001250******************************************************************
001260*    VALIDACAO DO NOME DO CLIENTE - SO EXIGE QUE NAO FIQUE EM
001270*    BRANCO (OS-0301). NAO HA VALIDACAO DE CARACTERES ESPECIAIS.
001280******************************************************************
001290 0200-VALIDA-NOME.
001300     ACCEPT FD-NOME-CLIENTE AT 0522.
001310     IF FD-NOME-CLIENTE = SPACES
001320         DISPLAY MSG-ERRO-NOME
001330         ACCEPT CONFIRMA AT 0745
001340         DISPLAY MSG-LIMPA
001350         GO TO 0200-VALIDA-NOME
001360     END-IF.
001370     ACCEPT CONFIRMA AT 0822.
001380******************************************************************
001390*    GRAVACAO DO REGISTRO E ATUALIZACAO DO CONTADOR DE TELA.
001400******************************************************************
001410 0300-GRAVAR-REGISTRO.
001420     WRITE REG-CLIENTES.
001430     IF WS-STATUS NOT = "00"
001440         DISPLAY "ERRO DE GRAVACAO " WS-STATUS AT 2002
001450         STOP RUN
001460     END-IF.
001470     ADD 1 TO WS-CONTADOR.
001480     MOVE WS-CONTADOR TO WS-CONTADOR-ED.
001490     DISPLAY WS-CONTADOR-ED AT 0902.
001500******************************************************************
001510*    PERGUNTA SE O OPERADOR DESEJA INCLUIR MAIS UM CLIENTE. A
001520*    RESPOSTA E VALIDADA CONTRA TABELA-CONFIRMA (S/N).
001530******************************************************************
001540 0400-PERGUNTA-CONTINUA.
001550     DISPLAY "DESEJA INSERIR MAIS UM REGISTRO ? S-SIM" AT 1002.
001560     ACCEPT CONFIRMA AT 1043.
001570     SET IND-CF TO 1.
001580     PERFORM 0410-PROCURA-CONFIRMA THRU 0410-PROCURA-CONFIRMA-EXIT
001590         UNTIL CONFIRMA-R-T(IND-CF) = CONFIRMA
001600         OR IND-CF > 2.
001610     IF IND-CF > 2
001620         GO TO 0400-PERGUNTA-CONTINUA
001630     END-IF.
001640     IF CONFIRMA-SIM
001650         GO TO 0100-GRAVA-DADOS
001660     ELSE
001670         GO TO 0900-FIM
001680     END-IF.
001690*    PROCURA LINEAR EM TABELA-CONFIRMA - 2 POSICOES SO, NAO
001700*    JUSTIFICA PROCURA BINARIA.
001710 0410-PROCURA-CONFIRMA.
001720     ADD 1 TO IND-CF.
001730 0410-PROCURA-CONFIRMA-EXIT.
001740     EXIT.
001750******************************************************************
001760*    FECHAMENTO DO ARQUIVO E SAIDA DO PROGRAMA.
001770******************************************************************
001780 0900-FIM.
001790     CLOSE CLIENTES.
001800     DISPLAY "ARQUIVO CLIENTES GERADO E GRAVADO - SAINDO" AT 1102.
001810     ACCEPT CONFIRMA AT 1144.
001820     STOP RUN.
001830 END PROGRAM GERACLI.

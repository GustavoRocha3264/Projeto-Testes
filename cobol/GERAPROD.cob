000010******************************************************************
000020* PROGRAMA.....: GERAPROD
000030* AUTOR........: J.A.DUARTE JR.
000040* EMPRESA......: BRASILVAREJO COMERCIO LTDA - CPD
000050* OBJETIVO.....: GERACAO DO ARQUIVO MESTRE PRODUTOS (CADASTRO DE
000060*                PRODUTOS DO CATALOGO DE VENDAS)
000070******************************************************************
000080* HISTORICO DE ALTERACOES
000090* DATA       PROGR.   CHAMADO     DESCRICAO
000100* ---------- -------- ----------- --------------------------------
000110* 12/03/1988 JAD      ------      VERSAO ORIGINAL - GERACAO ARQ
000120*                                 PRODUTOS P/TESTE DO BATCH COMPRA
000130* 04/09/1989 JAD      OS-0234     INCLUIDO CAMPO TIPO DE PRODUTO
000140* 22/05/1991 MCS      OS-0511     INCLUIDO CAMPO FRAGIL (S/N)
000150* 17/11/1993 RAS      OS-0788     VALIDACAO DE TIPO E FRAGIL C/
000160*                                 TABELA EM MEMORIA (REDEFINES)
000170* 03/02/1996 RAS      OS-1042     PESO E DIMENSOES PASSAM A ACEITAR
000180*                                 VALOR NEGATIVO P/ESTORNO
000190* 19/08/1998 CSR      OS-1299     ROTINA DE VIRADA DE SECULO (Y2K)
000200*                                 REVISADA - CAMPO ANO CONTINUA
000210*                                 COM 2 POSICOES (SEM IMPACTO)
000220* 14/01/1999 CSR      OS-1301     TESTES FINAIS Y2K - OK
000230* 07/06/2003 RAS      OS-1588     AJUSTE MASCARA DE TELA PRECO
000240* 18/11/2005 RAS      OS-1925     CAMPO FRAGIL PASSA A GRAVAR E
000250*                                 VALIDAR COD. Y/N (ANTES S/N) P/
000260*                                 CASAR COM O LAYOUT DO ARQUIVO
000270*                                 RESULCOM DO COMPRA01
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. GERAPROD.
000310 AUTHOR. J.A.DUARTE JR.
000320 INSTALLATION. BRASILVAREJO COMERCIO LTDA - CPD.
000330 DATE-WRITTEN. 12/03/1988.
000340 DATE-COMPILED. 18/11/2005.
000350 SECURITY. USO RESTRITO AO CPD - DEPARTAMENTO DE VENDAS.
000360******************************************************************
000370*    GERACAO MANUAL, VIA TELA, DO ARQUIVO PRODUTOS PARA USO DO
000380*    PROGRAMA DE FECHAMENTO DE COMPRAS (COMPRA01).
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420*    SPECIAL-NAMES SO DECLARA O CANAL DE FORMULARIO - ESTE
000430*    PROGRAMA NAO IMPRIME RELATORIO, SO GRAVA O ARQUIVO MESTRE.
000440 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470*    ARQUIVO PRODUTOS - SEQUENCIAL, GRAVADO SEMPRE EM MODO DE
000480*    SAIDA (OUTPUT); CADA EXECUCAO RECRIA O ARQUIVO DO ZERO.
000490     SELECT PRODUTOS ASSIGN TO DISK
000500            ORGANIZATION IS SEQUENTIAL
000510            ACCESS MODE IS SEQUENTIAL
000520            FILE STATUS IS WS-STATUS.
000530 DATA DIVISION.
000540 FILE SECTION.
000550*    LAYOUT DO REGISTRO MESTRE DE PRODUTOS - O MESMO LAYOUT E
000560*    LIDO PELO COMPRA01 PARA MONTAR A TABELA EM MEMORIA DE
000570*    PRODUTOS DO CATALOGO (VIDE TABELA-PRODUTOS NAQUELE PGM).
000580 FD  PRODUTOS
000590     LABEL RECORD IS STANDARD
000600     VALUE OF FILE-ID IS "PRODUTOS".
000610 01  REG-PRODUTOS.
000620*    CODIGO DO PRODUTO - CHAVE DE PROCURA USADA PELO COMPRA01
000630*    PARA LOCALIZAR PRECO, PESO E DIMENSOES DO ITEM DO CARRINHO.
000640     02 FD-COD-PRODUTO         PIC 9(09)      VALUE ZEROS.
000650     02 FD-NOME-PRODUTO        PIC X(30)      VALUE SPACES.
000660     02 FD-DESCRICAO-PRODUTO   PIC X(40)      VALUE SPACES.
000670     02 FD-PRECO-PRODUTO       PIC S9(07)V99  VALUE ZEROS.
000680     02 FD-PESO-PRODUTO        PIC S9(05)V999 VALUE ZEROS.
000690     02 FD-COMPRIM-PRODUTO     PIC S9(05)V99  VALUE ZEROS.
000700     02 FD-LARGURA-PRODUTO     PIC S9(05)V99  VALUE ZEROS.
000710     02 FD-ALTURA-PRODUTO      PIC S9(05)V99  VALUE ZEROS.
000720*    Y = PRODUTO FRAGIL (ENTRA NO CALCULO DE CUSTO DE MANUSEIO
000730*    ESPECIAL DO COMPRA01); N = PRODUTO COMUM.
000740     02 FD-FRAGIL-PRODUTO      PIC X(01)      VALUE "N".
000750*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
000760         88 FRAGIL-SIM-PRODUTO    VALUE "Y".
000770     02 FD-TIPO-PRODUTO        PIC X(12)      VALUE SPACES.
000780     02 FILLER                 PIC X(05)      VALUE SPACES.
000790 WORKING-STORAGE SECTION.
000800*    CAMPOS DE CONTROLE DA TELA E DO ARQUIVO.
000810 77  CONFIRMA          PIC X(01) VALUE SPACES.
000820*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
000830     88 CONFIRMA-SIM       VALUE "S".
000840 77  WS-STATUS         PIC X(02) VALUE SPACES.
000850 77  WS-CONTADOR       PIC 9(05) COMP VALUE ZERO.
000860 77  WS-CONTADOR-ED    PIC ZZZZ9 VALUE ZEROS.
000870 77  IND-TP            PIC 9(02) COMP VALUE ZERO.
000880 77  IND-FR            PIC 9(02) COMP VALUE ZERO.
000890 77  IND-CF            PIC 9(02) COMP VALUE ZERO.
000900*    DATA DO SISTEMA, QUEBRADA EM ANO/MES/DIA PARA EXIBICAO NA
000910*    TELA (FORMATO AAMMDD DEVOLVIDO PELO ACCEPT ... FROM DATE).
000920 01  DATA-SISTEMA.
000930     02 ANO            PIC 9(02) VALUE ZEROS.
000940     02 MES            PIC 9(02) VALUE ZEROS.
000950     02 DIA            PIC 9(02) VALUE ZEROS.
000960 01  DATA-SISTEMA-NUM REDEFINES DATA-SISTEMA PIC 9(06).
000970*    REDEFINES DE CONFERENCIA - PERMITE OLHAR O REGISTRO COMO
000980*    UM BLOCO UNICO, USADO NOS TESTES DE CARGA DO ARQUIVO.
000990 01  REG-PRODUTOS-ALT REDEFINES REG-PRODUTOS.
001000     02 FILLER         PIC X(135).
001010*    TABELA DE TIPOS DE PRODUTO VALIDOS (OS-0788) - USADA EM
001020*    0400-VALIDA-TIPO PARA CONFERIR O TEXTO DIGITADO.
001030 01  TABELA-TIPO.
001040*    7 CATEGORIAS FIXAS DO CATALOGO - QUALQUER NOVA CATEGORIA
001050*    EXIGE ALTERACAO DE PROGRAMA (NAO HA CADASTRO DE TIPOS).
001060     02 FILLER PIC X(12) VALUE "ELETRONICO  ".
001070     02 FILLER PIC X(12) VALUE "VESTUARIO   ".
001080     02 FILLER PIC X(12) VALUE "ALIMENTO    ".
001090     02 FILLER PIC X(12) VALUE "LIVRO       ".
001100     02 FILLER PIC X(12) VALUE "BRINQUEDO   ".
001110     02 FILLER PIC X(12) VALUE "MOVEL       ".
001120     02 FILLER PIC X(12) VALUE "OUTRO       ".
001130 01  TIPO-R REDEFINES TABELA-TIPO.
001140     02 TIPO-R-T  PIC X(12) OCCURS 7 TIMES INDEXED BY IND-TP.
001150 01  TABELA-FRAGIL.
001160*    TABELA DE VALIDACAO DO CAMPO FRAGIL - SO ACEITA Y OU N
001170*    (OS-1925 - ANTES ERA S/N, PADRONIZADO P/ CASAR COM RESULCOM).
001180     02 FILLER PIC X(01) VALUE "Y".
001190     02 FILLER PIC X(01) VALUE "N".
001200 01  FRAGIL-R REDEFINES TABELA-FRAGIL.
001210     02 FRAGIL-R-T PIC X(01) OCCURS 2 TIMES INDEXED BY IND-FR.
001220 01  TABELA-CONFIRMA.
001230*    TABELA DE VALIDACAO DA RESPOSTA "DESEJA INSERIR MAIS UM
001240*    REGISTRO" - SO ACEITA S OU N (VIDE 0610-PROCURA-CONFIRMA).
001250     02 FILLER PIC X(01) VALUE "S".
001260     02 FILLER PIC X(01) VALUE "N".
001270 01  CONFIRMA-R REDEFINES TABELA-CONFIRMA.
001280     02 CONFIRMA-R-T PIC X(01) OCCURS 2 TIMES INDEXED BY IND-CF.
001290 SCREEN SECTION.
001300*    TELA DE ENTRADA DE DADOS DO OPERADOR - SEM VALIDACAO
001310*    VISUAL, SO POSICIONAMENTO DE CAMPOS (PADRAO DESTE CPD).
001320 01  LIMPA-TELA.
001330     02 BLANK SCREEN.
001340 01  TELA-BASE.
001350     02 LINE 01 COLUMN 02
001360     VALUE "PROGRAMA QUE GERA E POPULA PRODUTOS".
001370     02 LINE 02 COLUMN 02 VALUE "DATA:".
001380     02 LINE 04 COLUMN 02 VALUE "CODIGO DO PRODUTO:".
001390     02 LINE 05 COLUMN 02 VALUE "NOME DO PRODUTO:".
001400     02 LINE 06 COLUMN 02 VALUE "DESCRICAO:".
001410     02 LINE 07 COLUMN 02 VALUE "PRECO UNITARIO:".
001420     02 LINE 08 COLUMN 02 VALUE "PESO (KG):".
001430     02 LINE 09 COLUMN 02 VALUE "COMPRIMENTO/LARGURA/ALTURA:".
001440     02 LINE 10 COLUMN 02 VALUE "FRAGIL (Y/N):".
001450     02 LINE 11 COLUMN 02 VALUE "TIPO DE PRODUTO:".
001460     02 LINE 13 COLUMN 02 VALUE "MENSAGEM:".
001470 01  MSG-ERRO-FRAGIL.
001480     02 LINE 13 COLUMN 12 VALUE "FRAGIL DEVE SER Y OU N".
001490 01  MSG-ERRO-TIPO.
001500     02 LINE 13 COLUMN 12 VALUE "TIPO NAO CONSTA NA TABELA".
001510 01  MSG-LIMPA.
001520     02 LINE 13 COLUMN 12 VALUE "                              ".
001530 PROCEDURE DIVISION.
001540******************************************************************
001550*    ROTINA PRINCIPAL - ABRE O ARQUIVO E CONTROLA O LACO DE
001560*    ENTRADA DE DADOS VIA TELA.
001570******************************************************************
001580 0000-INICIO.
001590*    MODO OUTPUT RECRIA O ARQUIVO - NAO HA ACUMULO DE CARGAS
001600*    ANTERIORES, CADA EXECUCAO SUBSTITUI O CATALOGO POR INTEIRO.
001610     OPEN OUTPUT PRODUTOS.
001620     IF WS-STATUS NOT = "00"
001630         DISPLAY "ERRO NA ABERTURA DO ARQUIVO PRODUTOS" AT 2002
001640         STOP RUN
001650     END-IF.
001660     ACCEPT DATA-SISTEMA FROM DATE.
001670******************************************************************
001680*    ENTRADA DOS DADOS BASICOS DO PRODUTO (CODIGO, NOME, DESCRI-
001690*    CAO, PRECO, PESO E DIMENSOES). PESO/DIMENSOES ACEITAM VALOR
001700*    NEGATIVO DESDE A OS-1042 (USO EM ESTORNO DE CADASTRO).
001710******************************************************************
001720 0100-GRAVA-DADOS.
001730     DISPLAY LIMPA-TELA.
001740     DISPLAY TELA-BASE.
001750     DISPLAY DIA AT 0208 '/' MES '/' ANO.
001760*    OS CODIGOS AT SAO LINHA+COLUNA (2 + 2 DIGITOS) - MESMO
001770*    PADRAO DOS LITERAIS DE TELA-BASE ACIMA.
001780     ACCEPT FD-COD-PRODUTO       AT 0422.
001790     ACCEPT FD-NOME-PRODUTO      AT 0522.
001800     ACCEPT FD-DESCRICAO-PRODUTO AT 0622.
001810     ACCEPT FD-PRECO-PRODUTO     AT 0722.
001820     ACCEPT FD-PESO-PRODUTO      AT 0822.
001830     ACCEPT FD-COMPRIM-PRODUTO   AT 0929.
001840     ACCEPT FD-LARGURA-PRODUTO   AT 0940.
001850     ACCEPT FD-ALTURA-PRODUTO    AT 0951.
001860     ACCEPT FD-FRAGIL-PRODUTO    AT 1022.
001870******************************************************************
001880*    VALIDACAO DO CAMPO FRAGIL (OS-0511/OS-1925) - SO ACEITA Y OU
001890*    N, REPETINDO A PERGUNTA ENQUANTO A RESPOSTA NAO BATER COM A
001900*    TABELA-FRAGIL.
001910******************************************************************
001920 0200-VALIDA-FRAGIL.
001930     SET IND-FR TO 1.
001940     PERFORM 0210-PROCURA-FRAGIL THRU 0210-PROCURA-FRAGIL-EXIT
001950         UNTIL FRAGIL-R-T(IND-FR) = FD-FRAGIL-PRODUTO
001960         OR IND-FR > 2.
001970     IF IND-FR > 2
001980         DISPLAY MSG-ERRO-FRAGIL
001990         ACCEPT CONFIRMA AT 1340
002000         DISPLAY MSG-LIMPA
002010         GO TO 0200-VALIDA-FRAGIL
002020     END-IF.
002030*    ENTRADA DO TIPO DE PRODUTO (OS-0234) - TEXTO LIVRE,
002040*    CONFERIDO CONTRA TABELA-TIPO NO PARAGRAFO SEGUINTE.
002050 0300-ENTRA-TIPO.
002060     ACCEPT FD-TIPO-PRODUTO AT 1122.
002070******************************************************************
002080*    VALIDACAO DO TIPO DE PRODUTO (OS-0788) CONTRA A TABELA EM
002090*    MEMORIA - QUALQUER TEXTO FORA DA LISTA E REJEITADO.
002100******************************************************************
002110 0400-VALIDA-TIPO.
002120     SET IND-TP TO 1.
002130     PERFORM 0410-PROCURA-TIPO THRU 0410-PROCURA-TIPO-EXIT
002140         UNTIL TIPO-R-T(IND-TP) = FD-TIPO-PRODUTO
002150         OR IND-TP > 7.
002160     IF IND-TP > 7
002170         DISPLAY MSG-ERRO-TIPO
002180         ACCEPT CONFIRMA AT 1340
002190         DISPLAY MSG-LIMPA
002200         GO TO 0300-ENTRA-TIPO
002210     END-IF.
002220     ACCEPT CONFIRMA AT 1422.
002230******************************************************************
002240*    GRAVACAO DO REGISTRO E ATUALIZACAO DO CONTADOR DE TELA.
002250******************************************************************
002260 0500-GRAVAR-REGISTRO.
002270     WRITE REG-PRODUTOS.
002280     IF WS-STATUS NOT = "00"
002290         DISPLAY "ERRO DE GRAVACAO " WS-STATUS AT 2002
002300         STOP RUN
002310     END-IF.
002320     ADD 1 TO WS-CONTADOR.
002330     MOVE WS-CONTADOR TO WS-CONTADOR-ED.
002340     DISPLAY WS-CONTADOR-ED AT 1502.
002350******************************************************************
002360*    PERGUNTA SE O OPERADOR DESEJA INCLUIR MAIS UM PRODUTO. A
002370*    RESPOSTA E VALIDADA CONTRA TABELA-CONFIRMA (S/N).
002380******************************************************************
002390 0600-PERGUNTA-CONTINUA.
002400     DISPLAY "DESEJA INSERIR MAIS UM REGISTRO ? S-SIM" AT 1602.
002410     ACCEPT CONFIRMA AT 1643.
002420     SET IND-CF TO 1.
002430     PERFORM 0610-PROCURA-CONFIRMA THRU 0610-PROCURA-CONFIRMA-EXIT
002440         UNTIL CONFIRMA-R-T(IND-CF) = CONFIRMA
002450         OR IND-CF > 2.
002460     IF IND-CF > 2
002470         GO TO 0600-PERGUNTA-CONTINUA
002480     END-IF.
002490     IF CONFIRMA-SIM
002500         GO TO 0100-GRAVA-DADOS
002510     ELSE
002520         GO TO 0900-FIM
002530     END-IF.
002540*    PROCURA LINEAR EM TABELA-FRAGIL - 2 POSICOES SO, NAO
002550*    JUSTIFICA PROCURA BINARIA.
002560 0210-PROCURA-FRAGIL.
002570     ADD 1 TO IND-FR.
002580 0210-PROCURA-FRAGIL-EXIT.
002590     EXIT.
002600*    PROCURA LINEAR EM TABELA-TIPO - 7 POSICOES SO, NAO
002610*    JUSTIFICA PROCURA BINARIA.
002620 0410-PROCURA-TIPO.
002630     ADD 1 TO IND-TP.
002640 0410-PROCURA-TIPO-EXIT.
002650     EXIT.
002660*    PROCURA LINEAR EM TABELA-CONFIRMA - 2 POSICOES SO, NAO
002670*    JUSTIFICA PROCURA BINARIA.
002680 0610-PROCURA-CONFIRMA.
002690     ADD 1 TO IND-CF.
002700 0610-PROCURA-CONFIRMA-EXIT.
002710     EXIT.
002720******************************************************************
002730*    FECHAMENTO DO ARQUIVO E SAIDA DO PROGRAMA.
002740******************************************************************
002750 0900-FIM.
002760     CLOSE PRODUTOS.
002770     DISPLAY "ARQUIVO PRODUTOS GERADO E GRAVADO - SAINDO" AT 1702.
002780     ACCEPT CONFIRMA AT 1744.
002790     STOP RUN.
002800 END PROGRAM GERAPROD.

000010******************************************************************
000020* PROGRAMA.....: GERACARR
000030* AUTOR........: J.A.DUARTE JR.
000040* EMPRESA......: BRASILVAREJO COMERCIO LTDA - CPD
000050* OBJETIVO.....: GERACAO DO ARQUIVO DE CARRINHOS DE COMPRA (CABECA-
000060*                LHO DO PEDIDO, SEM OS ITENS)
000070******************************************************************
000080* HISTORICO DE ALTERACOES
000090* DATA       PROGR.   CHAMADO     DESCRICAO
000100* ---------- -------- ----------- --------------------------------
000110* 14/01/1991 JAD      ------      VERSAO ORIGINAL
000120* 02/06/1993 RAS      OS-0701     INCLUIDA VALIDACAO DE DATA
000130* 19/08/1998 CSR      OS-1299     REVISAO DE VIRADA DE SECULO (Y2K)
000140*                                 - CAMPO DATA PASSA A ACEITAR
000150*                                 SECULO COMPLETO (9(08) AAAAMMDD)
000160* 03/11/1998 CSR      OS-1299     TESTE DE DATAS 2000/2001 - OK
000170* 21/02/2001 RAS      OS-1455     AJUSTE DE TELA - COLUNA DA DATA
000180* 18/11/2005 RAS      OS-1925     REVISAO DE COMENTARIOS - SEM
000190*                                 ALTERACAO DE LOGICA OU LAYOUT
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID. GERACARR.
000230 AUTHOR. J.A.DUARTE JR.
000240 INSTALLATION. BRASILVAREJO COMERCIO LTDA - CPD.
000250 DATE-WRITTEN. 14/01/1991.
000260 DATE-COMPILED. 18/11/2005.
000270 SECURITY. USO RESTRITO AO CPD - DEPARTAMENTO DE VENDAS.
000280******************************************************************
000290*    GERACAO MANUAL, VIA TELA, DO ARQUIVO CARRINHO (CABECALHO DO
000300*    PEDIDO) PARA USO DO PROGRAMA DE FECHAMENTO DE COMPRAS
000310*    (COMPRA01). A DATA E GRAVADA NO FORMATO AAAAMMDD.
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350*    SPECIAL-NAMES SO DECLARA O CANAL DE FORMULARIO - ESTE
000360*    PROGRAMA NAO IMPRIME RELATORIO, SO GRAVA O ARQUIVO MESTRE.
000370 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400*    ARQUIVO CARRINHO - SEQUENCIAL, GRAVADO SEMPRE EM MODO DE
000410*    SAIDA (OUTPUT); CADA EXECUCAO RECRIA O ARQUIVO DO ZERO.
000420     SELECT CARRINHO ASSIGN TO DISK
000430            ORGANIZATION IS SEQUENTIAL
000440            ACCESS MODE IS SEQUENTIAL
000450            FILE STATUS IS WS-STATUS.
000460 DATA DIVISION.
000470 FILE SECTION.
000480*    LAYOUT DO REGISTRO DE CABECALHO DE CARRINHO - O MESMO
000490*    LAYOUT E LIDO PELO COMPRA01, UM CARRINHO POR VEZ, ANTES
000500*    DE LER OS ITENS CORRESPONDENTES EM ITENCARR.
000510 FD  CARRINHO
000520     LABEL RECORD IS STANDARD
000530     VALUE OF FILE-ID IS "CARRINHO".
000540 01  REG-CARRINHO.
000550*    CHAVE DO CARRINHO - DEVE CASAR COM FD-COD-CARRINHO DOS
000560*    REGISTROS DE ITENCARR QUE PERTENCEM A ESTE PEDIDO.
000570     02 FD-COD-CARRINHO   PIC 9(09)  VALUE ZEROS.
000580*    CLIENTE DONO DO CARRINHO - CHAVE DE PROCURA NO ARQUIVO
000590*    CLIENTES (VIDE TABELA-CLIENTES NO COMPRA01).
000600     02 FD-COD-CLIENTE    PIC 9(09)  VALUE ZEROS.
000610*    GRAVADA EM AAAAMMDD DESDE A OS-1299 (Y2K) - SECULO COMPLETO,
000620*    SEM AMBIGUIDADE DE VIRADA DE SECULO NA LEITURA PELO COMPRA01.
000630     02 FD-DATA-CARRINHO  PIC 9(08)  VALUE ZEROS.
000640*    REDEFINES QUE QUEBRA A DATA EM ANO/MES/DIA PARA AS VALIDACOES
000650*    DE 0200-VALIDA-DATA.
000660     02 DATA-CARRINHO-R REDEFINES FD-DATA-CARRINHO.
000670         03 DC-ANO PIC 9(04).
000680         03 DC-MES PIC 9(02).
000690         03 DC-DIA PIC 9(02).
000700*    PAD DE REGISTRO - COMPLETA O TAMANHO FISICO DO REGISTRO.
000710     02 FILLER            PIC X(01)  VALUE SPACES.
000720 WORKING-STORAGE SECTION.
000730*    CAMPOS DE CONTROLE DA TELA E DO ARQUIVO.
000740 77  CONFIRMA          PIC X(01) VALUE SPACES.
000750*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
000760     88 CONFIRMA-SIM       VALUE "S".
000770 77  WS-STATUS         PIC X(02) VALUE SPACES.
000780*    CONTADOR DE CARRINHOS GRAVADOS NESTA EXECUCAO, EXIBIDO NA
000790*    TELA A CADA GRAVACAO (VIDE 0300-GRAVAR-REGISTRO).
000800 77  WS-CONTADOR       PIC 9(05) COMP VALUE ZERO.
000810 77  WS-CONTADOR-ED    PIC ZZZZ9 VALUE ZEROS.
000820*    INDICE DE PROCURA EM TABELA-CONFIRMA (0410-PROCURA-CONFIRMA).
000830 77  IND-CF            PIC 9(02) COMP VALUE ZERO.
000840*    INDICE DE PROCURA EM TABELA-MES-31 (0210-PROCURA-MES-31).
000850 77  IND-MS            PIC 9(02) COMP VALUE ZERO.
000860*    DATA DO SISTEMA, QUEBRADA EM ANO/MES/DIA PARA EXIBICAO NA
000870*    TELA (FORMATO AAMMDD DEVOLVIDO PELO ACCEPT ... FROM DATE).
000880 01  DATA-SISTEMA.
000890     02 ANO            PIC 9(02) VALUE ZEROS.
000900     02 MES            PIC 9(02) VALUE ZEROS.
000910     02 DIA            PIC 9(02) VALUE ZEROS.
000920 01  DATA-SISTEMA-NUM REDEFINES DATA-SISTEMA PIC 9(06).
000930*    REDEFINES DE CONFERENCIA - PERMITE OLHAR O REGISTRO COMO
000940*    UM BLOCO UNICO, USADO NOS TESTES DE CARGA DO ARQUIVO.
000950 01  REG-CARRINHO-ALT REDEFINES REG-CARRINHO.
000960     02 FILLER         PIC X(27).
000970*    MESES DE 31 DIAS - USADA PARA REJEITAR DIA 31 EM MES QUE
000980*    NAO TEM (OS-0701), VIDE 0200-VALIDA-DATA.
000990 01  TABELA-MES-31.
001000     02 FILLER PIC 9(02) VALUE 01.
001010     02 FILLER PIC 9(02) VALUE 03.
001020     02 FILLER PIC 9(02) VALUE 05.
001030     02 FILLER PIC 9(02) VALUE 07.
001040     02 FILLER PIC 9(02) VALUE 08.
001050     02 FILLER PIC 9(02) VALUE 10.
001060     02 FILLER PIC 9(02) VALUE 12.
001070 01  MES-31-R REDEFINES TABELA-MES-31.
001080     02 MES-31-T PIC 9(02) OCCURS 7 TIMES INDEXED BY IND-MS.
001090*    DOMINIO VALIDO DA RESPOSTA S/N - USADA EM 0400 E 0200 PARA
001100*    REJEITAR QUALQUER TECLA QUE NAO SEJA S OU N.
001110 01  TABELA-CONFIRMA.
001120     02 FILLER PIC X(01) VALUE "S".
001130     02 FILLER PIC X(01) VALUE "N".
001140 01  CONFIRMA-R REDEFINES TABELA-CONFIRMA.
001150     02 CONFIRMA-R-T PIC X(01) OCCURS 2 TIMES INDEXED BY IND-CF.
001160 SCREEN SECTION.
001170*    TELA DE ENTRADA DE DADOS DO OPERADOR - SEM VALIDACAO
001180*    VISUAL, SO POSICIONAMENTO DE CAMPOS (PADRAO DESTE CPD).
001190 01  LIMPA-TELA.
001200     02 BLANK SCREEN.
001210 01  TELA-BASE.
001220*    TITULO E ROTULOS FIXOS DA TELA - OS VALORES DIGITADOS PELO
001230*    OPERADOR SAO EXIBIDOS NAS MESMAS COORDENADAS VIA ACCEPT.
001240     02 LINE 01 COLUMN 02
001250     VALUE "PROGRAMA QUE GERA E POPULA CARRINHO".
001260     02 LINE 02 COLUMN 02 VALUE "DATA:".
001270     02 LINE 04 COLUMN 02 VALUE "CODIGO DO CARRINHO:".
001280     02 LINE 05 COLUMN 02 VALUE "CODIGO DO CLIENTE:".
001290     02 LINE 06 COLUMN 02 VALUE "DATA DO CARRINHO (AAAAMMDD):".
001300     02 LINE 08 COLUMN 02 VALUE "MENSAGEM:".
001310*    MENSAGEM DE ERRO DA VALIDACAO DE DATA (0200-VALIDA-DATA).
001320 01  MSG-ERRO-DATA.
001330     02 LINE 08 COLUMN 12 VALUE "DATA INVALIDA - CONFIRA MES/DIA".
001340*    LIMPA A LINHA DE MENSAGEM APOS O OPERADOR CONFIRMAR O ERRO.
001350 01  MSG-LIMPA.
001360     02 LINE 08 COLUMN 12 VALUE "                              ".
001370 PROCEDURE DIVISION.
001380******************************************************************
001390*    ROTINA PRINCIPAL - ABRE O ARQUIVO E CONTROLA O LACO DE
001400*    ENTRADA DE DADOS VIA TELA.
001410******************************************************************
001420 0000-INICIO.
001430*    MODO OUTPUT RECRIA O ARQUIVO - NAO HA ACUMULO DE CARGAS
001440*    ANTERIORES, CADA EXECUCAO SUBSTITUI OS CARRINHOS POR INTEIRO.
001450     OPEN OUTPUT CARRINHO.
001460     IF WS-STATUS NOT = "00"
001470         DISPLAY "ERRO NA ABERTURA DO ARQUIVO CARRINHO" AT 2002
001480         STOP RUN
001490     END-IF.
001500     ACCEPT DATA-SISTEMA FROM DATE.
001510*    DATA-SISTEMA E USADA SO PARA EXIBICAO NA TELA (DISPLAY DIA/
001520*    MES/ANO EM 0100) - NAO E GRAVADA NO REGISTRO.
001530******************************************************************
001540*    ENTRADA DO CABECALHO DO CARRINHO. O OPERADOR E RESPONSAVEL
001550*    POR NAO REPETIR CODIGO JA GRAVADO - ESTE PROGRAMA NAO
001560*    CONSULTA O ARQUIVO QUE ESTA SENDO GERADO (E ARQ. DE SAIDA).
001570******************************************************************
001580 0100-GRAVA-DADOS.
001590     DISPLAY LIMPA-TELA.
001600     DISPLAY TELA-BASE.
001610     DISPLAY DIA AT 0208 '/' MES '/' ANO.
001620     ACCEPT FD-COD-CARRINHO  AT 0423.
001630     ACCEPT FD-COD-CLIENTE   AT 0523.
001640******************************************************************
001650*    VALIDACAO DE DATA (OS-0701) - CONFERE MES 1-12, DIA 1-31 E,
001660*    PARA DIA 31, SE O MES REALMENTE TEM 31 DIAS.
001670******************************************************************
001680 0200-VALIDA-DATA.
001690     ACCEPT FD-DATA-CARRINHO AT 0632.
001700*    MES FORA DE 1-12 VOLTA PARA O ACCEPT ACIMA VIA GO TO - O
001710*    OPERADOR REDIGITA A DATA INTEIRA.
001720     IF DC-MES <= 0 OR DC-MES > 12
001730         DISPLAY MSG-ERRO-DATA
001740         ACCEPT CONFIRMA AT 0845
001750         DISPLAY MSG-LIMPA
001760         GO TO 0200-VALIDA-DATA
001770     END-IF.
001780*    DIA FORA DE 1-31 E REJEITADO AQUI, INDEPENDENTE DO MES - A
001790*    CHECAGEM DE DIA 31 EM MES CURTO VEM A SEGUIR.
001800     IF DC-DIA <= 0 OR DC-DIA > 31
001810         DISPLAY MSG-ERRO-DATA
001820         ACCEPT CONFIRMA AT 0845
001830         DISPLAY MSG-LIMPA
001840         GO TO 0200-VALIDA-DATA
001850     END-IF.
001860*    SO ENTRA AQUI QUANDO O DIA DIGITADO FOI 31 - PROCURA O MES
001870*    NA TABELA-MES-31 PARA CONFIRMAR QUE O MES TEM MESMO 31 DIAS.
001880     IF DC-DIA = 31
001890         SET IND-MS TO 1
001900         PERFORM 0210-PROCURA-MES-31
001910             THRU 0210-PROCURA-MES-31-EXIT
001920             UNTIL MES-31-T(IND-MS) = DC-MES
001930             OR IND-MS > 7
001940         IF IND-MS > 7
001950             DISPLAY MSG-ERRO-DATA
001960             ACCEPT CONFIRMA AT 0845
001970             DISPLAY MSG-LIMPA
001980             GO TO 0200-VALIDA-DATA
001990         END-IF
002000     END-IF.
002010*    ESTE ACCEPT SO CONFIRMA A DIGITACAO - A RESPOSTA NAO E
002020*    VALIDADA AQUI (A VALIDACAO S/N FICA POR CONTA DE 0400).
002030     ACCEPT CONFIRMA AT 0922.
002040******************************************************************
002050*    GRAVACAO DO REGISTRO E ATUALIZACAO DO CONTADOR DE TELA.
002060******************************************************************
002070 0300-GRAVAR-REGISTRO.
002080     WRITE REG-CARRINHO.
002090     IF WS-STATUS NOT = "00"
002100         DISPLAY "ERRO DE GRAVACAO " WS-STATUS AT 2002
002110         STOP RUN
002120     END-IF.
002130*    WS-CONTADOR-ED E APENAS PARA EXIBICAO (ZZZZ9 SUPRIME ZEROS
002140*    A ESQUERDA) - WS-CONTADOR EM SI NAO E GRAVADO NO ARQUIVO.
002150     ADD 1 TO WS-CONTADOR.
002160     MOVE WS-CONTADOR TO WS-CONTADOR-ED.
002170     DISPLAY WS-CONTADOR-ED AT 1002.
002180******************************************************************
002190*    PERGUNTA SE O OPERADOR DESEJA INCLUIR MAIS UM CARRINHO. A
002200*    RESPOSTA E VALIDADA CONTRA TABELA-CONFIRMA (S/N).
002210******************************************************************
002220 0400-PERGUNTA-CONTINUA.
002230     DISPLAY "DESEJA INSERIR MAIS UM REGISTRO ? S-SIM" AT 1102.
002240     ACCEPT CONFIRMA AT 1143.
002250     SET IND-CF TO 1.
002260     PERFORM 0410-PROCURA-CONFIRMA THRU 0410-PROCURA-CONFIRMA-EXIT
002270         UNTIL CONFIRMA-R-T(IND-CF) = CONFIRMA
002280         OR IND-CF > 2.
002290*    RESPOSTA FORA DO DOMINIO S/N VOLTA A PERGUNTAR - NAO HA
002300*    CONTADOR DE TENTATIVAS, O OPERADOR REPETE ATE ACERTAR.
002310     IF IND-CF > 2
002320         GO TO 0400-PERGUNTA-CONTINUA
002330     END-IF.
002340*    S VOLTA PARA NOVA ENTRADA DE CARRINHO, N ENCERRA O PROGRAMA.
002350     IF CONFIRMA-SIM
002360         GO TO 0100-GRAVA-DADOS
002370     ELSE
002380         GO TO 0900-FIM
002390     END-IF.
002400*    PROCURA LINEAR EM TABELA-MES-31 - 7 POSICOES SO, NAO
002410*    JUSTIFICA PROCURA BINARIA.
002420 0210-PROCURA-MES-31.
002430     ADD 1 TO IND-MS.
002440 0210-PROCURA-MES-31-EXIT.
002450     EXIT.
002460*    PROCURA LINEAR EM TABELA-CONFIRMA - 2 POSICOES SO, NAO
002470*    JUSTIFICA PROCURA BINARIA.
002480 0410-PROCURA-CONFIRMA.
002490     ADD 1 TO IND-CF.
002500 0410-PROCURA-CONFIRMA-EXIT.
002510     EXIT.
002520******************************************************************
002530*    FECHAMENTO DO ARQUIVO E SAIDA DO PROGRAMA.
002540******************************************************************
002550 0900-FIM.
002560     CLOSE CARRINHO.
002570     DISPLAY "ARQUIVO CARRINHO GERADO E GRAVADO - SAINDO" AT 1202.
002580     ACCEPT CONFIRMA AT 1244.
002590     STOP RUN.
002600 END PROGRAM GERACARR.

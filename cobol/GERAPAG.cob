000010******************************************************************
000020* PROGRAMA.....: GERAPAG
000030* AUTOR........: J.A.DUARTE JR.
000040* EMPRESA......: BRASILVAREJO COMERCIO LTDA - CPD
000050* OBJETIVO.....: GERACAO DO ARQUIVO DE AUTORIZACAO DE PAGAMENTO
000060*                POR CLIENTE (DECISAO DA ADMINISTRADORA DE CARTAO)
000070******************************************************************
000080* HISTORICO DE ALTERACOES
000090* DATA       PROGR.   CHAMADO     DESCRICAO
000100* ---------- -------- ----------- --------------------------------
000110* 30/05/1993 JAD      ------      VERSAO ORIGINAL
000120* 14/02/1996 RAS      OS-1050     INCLUIDA VALIDACAO DE CAMPO
000130*                                 AUTORIZADO (S/N)
000140* 19/08/1998 CSR      OS-1299     REVISAO DE VIRADA DE SECULO (Y2K)
000150*                                 - SEM CAMPOS DE DATA, SEM IMPACTO
000160* 14/01/1999 CSR      OS-1301     TESTES FINAIS Y2K - OK
000165* 18/11/2005 RAS      OS-1925     CAMPO AUTORIZADO PASSA A GRAVAR
000166*                                 E VALIDAR COD. Y/N (ANTES S/N)
000167*                                 P/ CASAR COM O LAYOUT DO ARQUIVO
000168*                                 RESULCOM DO COMPRA01
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. GERAPAG.
000200 AUTHOR. J.A.DUARTE JR.
000210 INSTALLATION. BRASILVAREJO COMERCIO LTDA - CPD.
000220 DATE-WRITTEN. 30/05/1993.
000230 DATE-COMPILED. 18/11/2005.
000240 SECURITY. USO RESTRITO AO CPD - DEPARTAMENTO FINANCEIRO.
000250******************************************************************
000260*    GERACAO MANUAL, VIA TELA, DO ARQUIVO AUTPAG (DECISAO DE
000270*    AUTORIZACAO DE PAGAMENTO POR CLIENTE) PARA USO DO PROGRAMA
000280*    DE FECHAMENTO DE COMPRAS (COMPRA01). SIMULA A RESPOSTA QUE,
000290*    EM PRODUCAO, VIRIA DA ADMINISTRADORA DE CARTAO DE CREDITO.
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000321*    SPECIAL-NAMES SO DECLARA O CANAL DE FORMULARIO - ESTE
000322*    PROGRAMA NAO IMPRIME RELATORIO, SO GRAVA O ARQUIVO MESTRE.
000330 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000351*    ARQUIVO AUTPAG - SEQUENCIAL, GRAVADO SEMPRE EM MODO DE
000352*    SAIDA (OUTPUT); CADA EXECUCAO RECRIA O ARQUIVO DO ZERO.
000360     SELECT AUTPAG ASSIGN TO DISK
000370            ORGANIZATION IS SEQUENTIAL
000380            ACCESS MODE IS SEQUENTIAL
000390            FILE STATUS IS WS-STATUS.
000400 DATA DIVISION.
000410 FILE SECTION.
000411*    LAYOUT DO REGISTRO DE AUTORIZACAO DE PAGAMENTO - O MESMO
000412*    LAYOUT E LIDO PELO COMPRA01 PARA MONTAR A TABELA EM
000413*    MEMORIA DE AUTORIZACOES (VIDE TABELA-AUTPAG NAQUELE PGM).
000420 FD  AUTPAG
000430     LABEL RECORD IS STANDARD
000440     VALUE OF FILE-ID IS "AUTPAG".
000450 01  REG-AUTPAG.
000451*    CODIGO DO CLIENTE - CHAVE DE PROCURA USADA PELO COMPRA01
000452*    PARA DECIDIR SE O PAGAMENTO DO CARRINHO PODE SER AUTORIZADO.
000460     02 FD-COD-CLIENTE     PIC 9(09)  VALUE ZEROS.
000461*    Y = ADMINISTRADORA AUTORIZOU O PAGAMENTO; N = RECUSADO.
000470     02 FD-AUTORIZADO      PIC X(01)  VALUE "N".
000471*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
000472         88 PAGTO-AUTORIZADO     VALUE "Y".
000480     02 FD-COD-TRANSACAO   PIC 9(09)  VALUE ZEROS.
000490     02 FILLER             PIC X(01)  VALUE SPACES.
000500 WORKING-STORAGE SECTION.
000501*    CAMPOS DE CONTROLE DA TELA E DO ARQUIVO.
000510 77  CONFIRMA          PIC X(01) VALUE SPACES.
000511*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
000512     88 CONFIRMA-SIM       VALUE "S".
000520 77  WS-STATUS         PIC X(02) VALUE SPACES.
000530 77  WS-CONTADOR       PIC 9(05) COMP VALUE ZERO.
000540 77  WS-CONTADOR-ED    PIC ZZZZ9 VALUE ZEROS.
000550 77  IND-AU            PIC 9(02) COMP VALUE ZERO.
000560 77  IND-CF            PIC 9(02) COMP VALUE ZERO.
000561*    DATA DO SISTEMA, QUEBRADA EM ANO/MES/DIA PARA EXIBICAO NA
000562*    TELA (FORMATO AAMMDD DEVOLVIDO PELO ACCEPT ... FROM DATE).
000570 01  DATA-SISTEMA.
000580     02 ANO            PIC 9(02) VALUE ZEROS.
000590     02 MES            PIC 9(02) VALUE ZEROS.
000600     02 DIA            PIC 9(02) VALUE ZEROS.
000610 01  DATA-SISTEMA-NUM REDEFINES DATA-SISTEMA PIC 9(06).
000611*    REDEFINES DE CONFERENCIA - PERMITE OLHAR O REGISTRO COMO
000612*    UM BLOCO UNICO, USADO NOS TESTES DE CARGA DO ARQUIVO.
000620 01  REG-AUTPAG-ALT REDEFINES REG-AUTPAG.
000630     02 FILLER         PIC X(20).
000631*    TABELA DE VALIDACAO DO CAMPO AUTORIZADO - SO ACEITA Y OU N
000632*    (OS-1925 - ANTES ERA S/N, PADRONIZADO P/ CASAR COM RESULCOM).
000640 01  TABELA-AUTORIZADO.
000650     02 FILLER PIC X(01) VALUE "Y".
000660     02 FILLER PIC X(01) VALUE "N".
000670 01  AUTORIZADO-R REDEFINES TABELA-AUTORIZADO.
000680     02 AUTORIZADO-R-T PIC X(01) OCCURS 2 TIMES INDEXED BY IND-AU.
000681*    TABELA DE VALIDACAO DA RESPOSTA "DESEJA INSERIR MAIS UM
000682*    REGISTRO" - SO ACEITA S OU N (VIDE 0410-PROCURA-CONFIRMA).
000690 01  TABELA-CONFIRMA.
000700     02 FILLER PIC X(01) VALUE "S".
000710     02 FILLER PIC X(01) VALUE "N".
000720 01  CONFIRMA-R REDEFINES TABELA-CONFIRMA.
000730     02 CONFIRMA-R-T PIC X(01) OCCURS 2 TIMES INDEXED BY IND-CF.
000740 SCREEN SECTION.
000741*    TELA DE ENTRADA DE DADOS DO OPERADOR - SEM VALIDACAO
000742*    VISUAL, SO POSICIONAMENTO DE CAMPOS (PADRAO DESTE CPD).
000750 01  LIMPA-TELA.
000760     02 BLANK SCREEN.
000770 01  TELA-BASE.
000780     02 LINE 01 COLUMN 02
000790     VALUE "PROGRAMA QUE GERA E POPULA AUTPAG".
000800     02 LINE 02 COLUMN 02 VALUE "DATA:".
000810     02 LINE 04 COLUMN 02 VALUE "CODIGO DO CLIENTE:".
000820     02 LINE 05 COLUMN 02 VALUE "AUTORIZADO (Y/N):".
000830     02 LINE 06 COLUMN 02 VALUE "CODIGO DA TRANSACAO:".
000840     02 LINE 08 COLUMN 02 VALUE "MENSAGEM:".
000850 01  MSG-ERRO-AUTORIZADO.
000860     02 LINE 08 COLUMN 12 VALUE "CAMPO AUTORIZADO DEVE SER Y OU N".
000870 01  MSG-LIMPA.
000880     02 LINE 08 COLUMN 12 VALUE "                                ".
000890 PROCEDURE DIVISION.
000900******************************************************************
000910*    ROTINA PRINCIPAL - ABRE O ARQUIVO E CONTROLA O LACO DE
000920*    ENTRADA DE DADOS VIA TELA.
000930******************************************************************
000940 0000-INICIO.
000945*    MODO OUTPUT RECRIA O ARQUIVO - NAO HA ACUMULO DE CARGAS
000946*    ANTERIORES, CADA EXECUCAO SUBSTITUI AS AUTORIZACOES.
000950     OPEN OUTPUT AUTPAG.
000960     IF WS-STATUS NOT = "00"
000970         DISPLAY "ERRO NA ABERTURA DO ARQUIVO AUTPAG" AT 2002
000980         STOP RUN
000990     END-IF.
001000     ACCEPT DATA-SISTEMA FROM DATE.
001005******************************************************************
001006*    ENTRADA DO CODIGO DO CLIENTE. O OPERADOR E RESPONSAVEL POR
001007*    NAO REPETIR CODIGO JA GRAVADO - ESTE PROGRAMA NAO CONSULTA
001008*    O ARQUIVO QUE ESTA SENDO GERADO (E ARQUIVO DE SAIDA).
001009******************************************************************
001010 0100-GRAVA-DADOS.
001020     DISPLAY LIMPA-TELA.
001030     DISPLAY TELA-BASE.
001040     DISPLAY DIA AT 0208 '/' MES '/' ANO.
001050     ACCEPT FD-COD-CLIENTE   AT 0422.
001055******************************************************************
001056*    VALIDACAO DO CAMPO AUTORIZADO (OS-1050) - SO ACEITA Y OU N,
001057*    REPETINDO A PERGUNTA ENQUANTO A RESPOSTA NAO BATER COM A
001058*    TABELA-AUTORIZADO.
001059******************************************************************
001060 0200-VALIDA-AUTORIZADO.
001070     ACCEPT FD-AUTORIZADO AT 0521.
001080     SET IND-AU TO 1.
001090     PERFORM 0210-PROCURA-AUTORIZADO
001100         THRU 0210-PROCURA-AUTORIZADO-EXIT
001110         UNTIL AUTORIZADO-R-T(IND-AU) = FD-AUTORIZADO
001120         OR IND-AU > 2.
001130     IF IND-AU > 2
001140         DISPLAY MSG-ERRO-AUTORIZADO
001150         ACCEPT CONFIRMA AT 0846
001160         DISPLAY MSG-LIMPA
001170         GO TO 0200-VALIDA-AUTORIZADO
001180     END-IF.
001190     ACCEPT FD-COD-TRANSACAO AT 0624.
001200     ACCEPT CONFIRMA AT 0922.
001205******************************************************************
001206*    GRAVACAO DO REGISTRO E ATUALIZACAO DO CONTADOR DE TELA.
001207******************************************************************
001210 0300-GRAVAR-REGISTRO.
001220     WRITE REG-AUTPAG.
001230     IF WS-STATUS NOT = "00"
001240         DISPLAY "ERRO DE GRAVACAO " WS-STATUS AT 2002
001250         STOP RUN
001260     END-IF.
001270     ADD 1 TO WS-CONTADOR.
001280     MOVE WS-CONTADOR TO WS-CONTADOR-ED.
001290     DISPLAY WS-CONTADOR-ED AT 1002.
001295******************************************************************
001296*    PERGUNTA SE O OPERADOR DESEJA INCLUIR MAIS UMA AUTORIZACAO.
001297*    A RESPOSTA E VALIDADA CONTRA TABELA-CONFIRMA (S/N).
001298******************************************************************
001300 0400-PERGUNTA-CONTINUA.
001310     DISPLAY "DESEJA INSERIR MAIS UM REGISTRO ? S-SIM" AT 1102.
001320     ACCEPT CONFIRMA AT 1143.
001330     SET IND-CF TO 1.
001340     PERFORM 0410-PROCURA-CONFIRMA THRU 0410-PROCURA-CONFIRMA-EXIT
001350         UNTIL CONFIRMA-R-T(IND-CF) = CONFIRMA
001360         OR IND-CF > 2.
001370     IF IND-CF > 2
001380         GO TO 0400-PERGUNTA-CONTINUA
001390     END-IF.
001400     IF CONFIRMA-SIM
001410         GO TO 0100-GRAVA-DADOS
001420     ELSE
001430         GO TO 0900-FIM
001440     END-IF.
001445*    PROCURA LINEAR EM TABELA-AUTORIZADO - 2 POSICOES SO, NAO
001446*    JUSTIFICA PROCURA BINARIA.
001450 0210-PROCURA-AUTORIZADO.
001460     ADD 1 TO IND-AU.
001470 0210-PROCURA-AUTORIZADO-EXIT.
001480     EXIT.
001485*    PROCURA LINEAR EM TABELA-CONFIRMA - 2 POSICOES SO, NAO
001486*    JUSTIFICA PROCURA BINARIA.
001490 0410-PROCURA-CONFIRMA.
001500     ADD 1 TO IND-CF.
001510 0410-PROCURA-CONFIRMA-EXIT.
001520     EXIT.
001525******************************************************************
001526*    FECHAMENTO DO ARQUIVO E SAIDA DO PROGRAMA.
001527******************************************************************
001530 0900-FIM.
001540     CLOSE AUTPAG.
001550     DISPLAY "ARQUIVO AUTPAG GERADO E GRAVADO - SAINDO" AT 1202.
001560     ACCEPT CONFIRMA AT 1243.
001570     STOP RUN.
001580 END PROGRAM GERAPAG.

000010******************************************************************
000020* PROGRAMA.....: COMPRA01
000030* AUTOR........: J.A.DUARTE JR.
000040* EMPRESA......: BRASILVAREJO COMERCIO LTDA - CPD
000050* OBJETIVO.....: FECHAMENTO E CALCULO DE CUSTO DOS CARRINHOS DE
000060*                COMPRA (PEDIDOS), BAIXA DE ESTOQUE E EMISSAO DO
000070*                RELATORIO DE FECHAMENTO
000080******************************************************************
000090* HISTORICO DE ALTERACOES
000100* DATA       PROGR.   CHAMADO     DESCRICAO
000110* ---------- -------- ----------- --------------------------------
000120* 18/04/1994 JAD      ------      VERSAO ORIGINAL - FECHAMENTO DE
000130*                                 CARRINHOS DE VENDA POR TELEFONE
000140*                                 E REEMBOLSO POSTAL
000150* 02/09/1994 JAD      OS-0205     INCLUIDO DESCONTO POR FAIXA DE
000160*                                 VALOR DO CARRINHO
000170* 14/03/1995 RAS      OS-0344     INCLUIDO CALCULO DE FRETE POR
000180*                                 FAIXA DE PESO TRANSPORTADO
000190* 20/11/1995 RAS      OS-0410     INCLUIDO ADICIONAL DE TRANSPORTE
000200*                                 PARA ITENS FRAGEIS
000210* 19/08/1998 CSR      OS-1299     REVISAO DE VIRADA DE SECULO (Y2K)
000220*                                 - DATA DO CARRINHO PASSA A 8
000230*                                 DIGITOS (FORMATO AAAAMMDD)
000240* 14/01/1999 CSR      OS-1301     TESTES FINAIS Y2K - OK
000250* 21/02/2001 RAS      OS-1455     REVISAO DA TABELA DE FRETE POR
000260*                                 FAIXA DE PESO
000270* 30/07/2002 CSR      OS-1606     INCLUIDA VERIFICACAO DE AUTORI-
000280*                                 ZACAO DE PAGAMENTO JUNTO A
000290*                                 ADMINISTRADORA DE CARTAO (AUTPAG)
000300* 12/05/2003 RAS      OS-1702     INCLUIDA BAIXA AUTOMATICA DE
000310*                                 ESTOQUE E ESTORNO DA AUTORIZACAO
000320*                                 EM CASO DE FALHA NA BAIXA
000330* 10/03/2005 CSR      OS-1899     PROGRAMA PASSA A ATENDER TAMBEM
000340*                                 OS PEDIDOS DA LOJA VIRTUAL (IN-
000350*                                 TERNET) - ARQUIVOS DE ENTRADA
000360*                                 RENOMEADOS (CARRINHO/ITENCARR)
000370* 18/11/2005 RAS      OS-1925     COD. TRANSACAO ZERADO NO INICIO
000380*                                 DE CADA CARRINHO (ANTES FICAVA
000390*                                 COM O VALOR DO CARRINHO ANTE-
000400*                                 RIOR QUANDO REJEITADO ANTES DA
000410*                                 AUTORIZACAO); CAMPO VALOR TOTAL
000420*                                 DO RESULCOM AMPLIADO P/9 DIGI-
000430*                                 TOS INTEIROS; CODIGOS DE STATUS/
000440*                                 AUTORIZACAO/FRAGIL PADRONIZADOS
000450*                                 PARA Y/N (ANTES A/R E S/N), EM
000460*                                 LINHA COM GERAPROD E GERAPAG
000470* 18/11/2005 RAS      OS-1925     REVISAO DE COMENTARIOS - SEM
000480*                                 ALTERACAO DE LOGICA OU LAYOUT
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID. COMPRA01.
000520 AUTHOR. J.A.DUARTE JR.
000530 INSTALLATION. BRASILVAREJO COMERCIO LTDA - CPD.
000540 DATE-WRITTEN. 18/04/1994.
000550 DATE-COMPILED. 18/11/2005.
000560 SECURITY. USO RESTRITO AO CPD - DEPARTAMENTO DE VENDAS.
000570******************************************************************
000580*    ROTINA BATCH DE FECHAMENTO DOS CARRINHOS DE COMPRA. PARA
000590*    CADA CARRINHO, CALCULA O CUSTO (SUBTOTAL, DESCONTO POR
000600*    FAIXA DE VALOR, FRETE POR FAIXA DE PESO E ADICIONAL DE
000610*    TRANSPORTE PARA ITENS FRAGEIS), VERIFICA DISPONIBILIDADE
000620*    EM ESTOQUE, OBTEM A AUTORIZACAO DE PAGAMENTO JUNTO A
000630*    ADMINISTRADORA DE CARTAO E DA BAIXA NO ESTOQUE. GRAVA O
000640*    RESULTADO DE CADA CARRINHO NO ARQUIVO RESULCOM E EMITE O
000650*    RELATORIO DE FECHAMENTO.
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690*    C01 GOVERNA O SALTO DE FORMULARIO DO CABECALHO DE PAGINA
000700*    (1000-CABECALHO) NA IMPRESSORA DO CPD.
000710 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    TODOS OS ARQUIVOS DE ENTRADA SAO GERADOS PELOS PROGRAMAS
000750*    GERAPROD/GERACLI/GERACARR/GERAITEM/GERAESTQ/GERAPAG. O ARQUIVO
000760*    RESULCOM E A SAIDA DESTE PROGRAMA, CONSUMIDA POR RELATORIOS
000770*    GERENCIAIS POSTERIORES (FORA DO ESCOPO DESTE JOB).
000780*    CADASTRO DE PRODUTOS - CARREGADO EM TABELA (VIDE
000790*    0200-CARREGA-PRODUTOS) PARA CONSULTA DO PRECO, PESO E
000800*    INDICADOR DE FRAGILIDADE DE CADA ITEM.
000810     SELECT PRODUTOS ASSIGN TO DISK
000820            ORGANIZATION IS SEQUENTIAL
000830            ACCESS MODE IS SEQUENTIAL
000840            FILE STATUS IS WS-STATUS.
000850*    CADASTRO DE CLIENTES - CARREGADO EM TABELA SO PARA VALIDAR
000860*    QUE O CLIENTE DO CARRINHO EXISTE ANTES DE AUTORIZAR O
000870*    PAGAMENTO (NAO HA CAMPOS DE CLIENTE NO RELATORIO).
000880     SELECT CLIENTES ASSIGN TO DISK
000890            ORGANIZATION IS SEQUENTIAL
000900            ACCESS MODE IS SEQUENTIAL
000910            FILE STATUS IS WS-STATUS.
000920*    ARQUIVO MESTRE DOS CARRINHOS (PEDIDOS) A FECHAR, EM ORDEM
000930*    CRESCENTE DE CR-COD-CARRINHO. LIDO SEQUENCIALMENTE, UM
000940*    CARRINHO POR ITERACAO DE 3000-PROCESSA-CARRINHOS.
000950     SELECT CARRINHO ASSIGN TO DISK
000960            ORGANIZATION IS SEQUENTIAL
000970            ACCESS MODE IS SEQUENTIAL
000980            FILE STATUS IS WS-STATUS.
000990*    ITENS DOS CARRINHOS, TAMBEM EM ORDEM CRESCENTE DE COD-
001000*    CARRINHO, CASADOS COM CARRINHO VIA READ-AHEAD EM
001010*    3050-MONTA-ITENS (OS-1899).
001020     SELECT ITENCARR ASSIGN TO DISK
001030            ORGANIZATION IS SEQUENTIAL
001040            ACCESS MODE IS SEQUENTIAL
001050            FILE STATUS IS WS-STATUS.
001060*    SALDO DE ESTOQUE POR PRODUTO - CARREGADO EM TABELA E
001070*    ATUALIZADO SOMENTE EM MEMORIA (OS-1702); O ARQUIVO EM DISCO
001080*    NAO E REGRAVADO POR ESTE PROGRAMA.
001090     SELECT ESTOQUE ASSIGN TO DISK
001100            ORGANIZATION IS SEQUENTIAL
001110            ACCESS MODE IS SEQUENTIAL
001120            FILE STATUS IS WS-STATUS.
001130*    AUTORIZACOES DE PAGAMENTO JUNTO A ADMINISTRADORA DE CARTAO
001140*    (OS-1606), UMA POR CLIENTE. TAMBEM SO ATUALIZADA EM MEMORIA
001150*    (ESTORNO EM 3250-ESTORNA-PAGTO).
001160     SELECT AUTPAG ASSIGN TO DISK
001170            ORGANIZATION IS SEQUENTIAL
001180            ACCESS MODE IS SEQUENTIAL
001190            FILE STATUS IS WS-STATUS.
001200*    RESULTADO DO FECHAMENTO DE CADA CARRINHO - UM REGISTRO POR
001210*    CARRINHO LIDO, GRAVADO EM 3400-GRAVA-RESULTADO.
001220     SELECT RESULCOM ASSIGN TO DISK
001230            ORGANIZATION IS SEQUENTIAL
001240            ACCESS MODE IS SEQUENTIAL
001250            FILE STATUS IS WS-STATUS.
001260*    RELATORIO DE FECHAMENTO DE COMPRAS (IMPRESSORA).
001270     SELECT RELATO ASSIGN TO PRINTER.
001280 DATA DIVISION.
001290 FILE SECTION.
001300*    LAYOUT IDENTICO AO GERADO POR GERAPROD - VIDE TABELA-PRODUTOS
001310*    MAIS ABAIXO PARA A AREA DE CONSULTA EM MEMORIA.
001320 FD  PRODUTOS
001330     LABEL RECORD IS STANDARD
001340     VALUE OF FILE-ID IS "PRODUTOS".
001350 01  REG-PRODUTOS.
001360*    CHAVE DE PESQUISA (TABELA-PRODUTOS).
001370     02 PR-COD-PRODUTO        PIC 9(09).
001380*    CAMPOS ABAIXO NAO SAO USADOS NO FECHAMENTO - MANTIDOS NO
001390*    REGISTRO SO PARA COMPATIBILIDADE COM O LAYOUT DO GERAPROD.
001400     02 PR-NOME-PRODUTO       PIC X(30).
001410     02 PR-DESCRICAO-PRODUTO  PIC X(40).
001420*    PRECO, PESO E INDICADOR DE FRAGILIDADE SAO OS UNICOS CAMPOS
001430*    REALMENTE CONSULTADOS POR 2110-ACUMULA-ITEM-CUSTO.
001440     02 PR-PRECO-PRODUTO      PIC S9(07)V99.
001450     02 PR-PESO-PRODUTO       PIC S9(05)V999.
001460*    DIMENSOES FISICAS - CADASTRADAS PELO GERAPROD, NAO USADAS NO
001470*    CALCULO DE CUSTO DESTE PROGRAMA (O FRETE E POR PESO, NAO
001480*    POR VOLUME).
001490     02 PR-COMPRIM-PRODUTO    PIC S9(05)V99.
001500     02 PR-LARGURA-PRODUTO    PIC S9(05)V99.
001510     02 PR-ALTURA-PRODUTO     PIC S9(05)V99.
001520*    "Y" = FRAGIL (ADICIONAL DE TRANSPORTE), "N" = NAO FRAGIL
001530*    (OS-1925 - PADRAO Y/N).
001540     02 PR-FRAGIL-PRODUTO     PIC X(01).
001550*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
001560         88 FRAGIL-SIM-PRODUTO   VALUE "Y".
001570     02 PR-TIPO-PRODUTO       PIC X(12).
001580     02 FILLER                PIC X(05).
001590*    LAYOUT IDENTICO AO GERADO POR GERACLI.
001600 FD  CLIENTES
001610     LABEL RECORD IS STANDARD
001620     VALUE OF FILE-ID IS "CLIENTES".
001630 01  REG-CLIENTES.
001640*    CHAVE DE PESQUISA (TABELA-CLIENTES).
001650     02 CL-COD-CLIENTE    PIC 9(09).
001660*    NOME NAO ENTRA NO RELATORIO DE FECHAMENTO - A CHAVE E QUE
001670*    VALIDA A EXISTENCIA DO CLIENTE (VIDE 3200-AUTORIZA-PAGTO).
001680     02 CL-NOME-CLIENTE   PIC X(30).
001690     02 FILLER            PIC X(01).
001700*    LAYOUT IDENTICO AO GERADO POR GERACARR. ARQUIVO DEVE VIR EM
001710*    ORDEM CRESCENTE DE CR-COD-CARRINHO (OS-1899).
001720 FD  CARRINHO
001730     LABEL RECORD IS STANDARD
001740     VALUE OF FILE-ID IS "CARRINHO".
001750 01  REG-CARRINHO.
001760     02 CR-COD-CARRINHO   PIC 9(09).
001770     02 CR-COD-CLIENTE    PIC 9(09).
001780*    FORMATO AAAAMMDD - 8 DIGITOS DESDE A REVISAO DE VIRADA DE
001790*    SECULO (OS-1299).
001800     02 CR-DATA-CARRINHO  PIC 9(08).
001810*    REDEFINE PARA EXTRAIR ANO/MES/DIA NA IMPRESSAO DO DETALHE
001820*    (VIDE 3400-GRAVA-RESULTADO).
001830     02 CR-DATA-CARRINHO-R REDEFINES CR-DATA-CARRINHO.
001840         03 CR-ANO PIC 9(04).
001850         03 CR-MES PIC 9(02).
001860         03 CR-DIA PIC 9(02).
001870     02 FILLER            PIC X(01).
001880*    LAYOUT IDENTICO AO GERADO POR GERAITEM. ARQUIVO TAMBEM EM
001890*    ORDEM CRESCENTE DE COD-CARRINHO, PARA O READ-AHEAD DE
001900*    3050-MONTA-ITENS.
001910 FD  ITENCARR
001920     LABEL RECORD IS STANDARD
001930     VALUE OF FILE-ID IS "ITENCARR".
001940 01  REG-ITENCARR.
001950*    CHAVE DE QUEBRA CONTRA REG-CARRINHO.
001960     02 IT-COD-CARRINHO   PIC 9(09).
001970     02 IT-COD-ITEM       PIC 9(09).
001980*    CHAVE DE PESQUISA EM TABELA-PRODUTOS E TABELA-ESTOQUE.
001990     02 IT-COD-PRODUTO    PIC 9(09).
002000*    QUANTIDADE COMPRADA DESTE PRODUTO NESTE CARRINHO - ENTRA NO
002010*    SUBTOTAL E NO PESO TOTAL (2110-ACUMULA-ITEM-CUSTO).
002020     02 IT-QTDE-ITEM      PIC 9(07).
002030     02 FILLER            PIC X(01).
002040*    LAYOUT IDENTICO AO GERADO POR GERAESTQ.
002050 FD  ESTOQUE
002060     LABEL RECORD IS STANDARD
002070     VALUE OF FILE-ID IS "ESTOQUE".
002080 01  REG-ESTOQUE.
002090*    CHAVE DE PESQUISA (TABELA-ESTOQUE).
002100     02 ES-COD-PRODUTO    PIC 9(09).
002110*    SALDO DISPONIVEL - TESTADO EM 3110-TESTA-ITEM-ESTOQUE E
002120*    ABATIDO EM MEMORIA POR 3310-BAIXA-ITEM.
002130     02 ES-QTDE-ESTOQUE   PIC 9(07).
002140     02 FILLER            PIC X(01).
002150*    LAYOUT IDENTICO AO GERADO POR GERAPAG (OS-1606).
002160 FD  AUTPAG
002170     LABEL RECORD IS STANDARD
002180     VALUE OF FILE-ID IS "AUTPAG".
002190 01  REG-AUTPAG.
002200*    CHAVE DE PESQUISA (TABELA-AUTPAG) - UMA AUTORIZACAO POR
002210*    CLIENTE, NAO POR CARRINHO (OS-1606).
002220     02 PG-COD-CLIENTE     PIC 9(09).
002230*    "Y" = AUTORIZADO, "N" = NEGADO (OS-1925 - PADRAO Y/N, ANTES
002240*    A/R).
002250     02 PG-AUTORIZADO      PIC X(01).
002260*    88 ACRESCENTADA EM 18/11/2005 (OS-1925) PARA SUBSTITUIR OS
002270*    TESTES LITERAIS CONTRA "Y" ESPALHADOS PELA PROCEDURE DIVISION.
002280         88 PAGTO-AUTORIZADO   VALUE "Y".
002290     02 PG-COD-TRANSACAO   PIC 9(09).
002300     02 FILLER             PIC X(01).
002310*    SAIDA DESTE PROGRAMA - UM REGISTRO POR CARRINHO PROCESSADO.
002320 FD  RESULCOM
002330     LABEL RECORD IS STANDARD
002340     VALUE OF FILE-ID IS "RESULCOM".
002350 01  REG-RESULCOM.
002360*    CHAVE E CLIENTE DO CARRINHO FECHADO - COPIADOS DIRETO DE
002370*    REG-CARRINHO, SEM TRANSFORMACAO.
002380     02 RS-COD-CARRINHO   PIC 9(09).
002390     02 RS-COD-CLIENTE    PIC 9(09).
002400*    AMPLIADO PARA 9 DIGITOS INTEIROS EM 18/11/2005 (OS-1925) -
002410*    O CAMPO ANTIGO (7 DIGITOS) ESTOURAVA EM CARRINHOS GRANDES.
002420     02 RS-VALOR-TOTAL    PIC S9(09)V99.
002430*    "Y" = FECHADO COM SUCESSO, "N" = REJEITADO (VIDE RS-MENSAGEM
002440*    PARA O MOTIVO).
002450     02 RS-STATUS         PIC X(01).
002460*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
002470         88 CARRINHO-OK       VALUE "Y".
002480     02 RS-MENSAGEM       PIC X(40).
002490*    ZERO QUANDO NAO HOUVE AUTORIZACAO DE PAGAMENTO (OS-1925).
002500     02 RS-COD-TRANSACAO  PIC 9(09).
002510     02 FILLER            PIC X(01).
002520 FD  RELATO LABEL RECORD OMITTED LINAGE 55 TOP 2 BOTTOM 5.
002530 01  REG-RELATO PIC X(132).
002540 WORKING-STORAGE SECTION.
002550*    CODIGO DE RETORNO COMUM A TODOS OS COMANDOS DE I-O (TODOS OS
002560*    SELECT ACIMA APONTAM PARA ESTE MESMO CAMPO).
002570 77  WS-STATUS             PIC X(02) VALUE SPACES.
002580*    CONTADORES DE REGISTROS CARREGADOS EM CADA TABELA DE
002590*    CONSULTA (0200/0210/0220/0230-CARREGA-...).
002600 77  WS-NR-PRODUTOS        PIC 9(05) COMP VALUE ZERO.
002610 77  WS-NR-CLIENTES        PIC 9(05) COMP VALUE ZERO.
002620 77  WS-NR-ESTOQUE         PIC 9(05) COMP VALUE ZERO.
002630 77  WS-NR-AUTPAG          PIC 9(05) COMP VALUE ZERO.
002640*    QUANTIDADE DE ITENS MONTADOS EM ITENS-DO-CARRINHO PARA O
002650*    CARRINHO CORRENTE (3050-MONTA-ITENS).
002660 77  WS-NR-ITENS           PIC 9(05) COMP VALUE ZERO.
002670*    INDICES DAS TABELAS EM MEMORIA - UM POR TABELA (4000/4100/
002680*    4200/4300-PROCURA-...).
002690 77  IND-PR                PIC 9(05) COMP VALUE ZERO.
002700 77  IND-CL                PIC 9(05) COMP VALUE ZERO.
002710 77  IND-ES                PIC 9(05) COMP VALUE ZERO.
002720 77  IND-AU                PIC 9(05) COMP VALUE ZERO.
002730*    IND-IC PERCORRE OS ITENS DO CARRINHO CORRENTE; IND-RB E
002740*    USADO SO NO ESTORNO (3250/3260) PARA REPOR OS ITENS JA
002750*    BAIXADOS ANTES DA FALHA.
002760 77  IND-IC                PIC 9(05) COMP VALUE ZERO.
002770 77  IND-RB                PIC 9(05) COMP VALUE ZERO.
002780*    INDICES DAS TABELAS DE FAIXA (DESCONTO POR VALOR, FRETE POR
002790*    PESO) - VIDE 2100-CALCULA-CUSTO.
002800 77  IND-DC                PIC 9(03) COMP VALUE ZERO.
002810 77  IND-FX                PIC 9(03) COMP VALUE ZERO.
002820*    CONTADOR DE PAGINA DO RELATORIO (1000-CABECALHO).
002830 77  CT-PAG                PIC 9(03) COMP VALUE ZERO.
002840*    ACUMULADORES DO BLOCO DE RESUMO FINAL (9000-RELATORIO-
002850*    FINAL) - UM POR MOTIVO DE REJEICAO, MAIS O TOTAL GERAL.
002860 77  CT-CARRINHOS-LIDOS    PIC 9(07) COMP VALUE ZERO.
002870 77  CT-COMPRAS-OK         PIC 9(07) COMP VALUE ZERO.
002880 77  CT-REJ-ESTOQUE        PIC 9(07) COMP VALUE ZERO.
002890 77  CT-REJ-PAGTO          PIC 9(07) COMP VALUE ZERO.
002900 77  CT-REJ-BAIXA          PIC 9(07) COMP VALUE ZERO.
002910 77  CT-VALOR-TOTAL        PIC 9(09)V99 VALUE ZERO.
002920*    CHAVES DE PESQUISA PASSADAS AOS PARAGRAFOS 4000/4100/4200/
002930*    4300-PROCURA-... ANTES DE CADA PERFORM.
002940 77  WS-CHAVE-PRODUTO      PIC 9(09) VALUE ZERO.
002950 77  WS-CHAVE-CLIENTE      PIC 9(09) VALUE ZERO.
002960 77  WS-CHAVE-ESTOQUE      PIC 9(09) VALUE ZERO.
002970 77  WS-CHAVE-AUTPAG       PIC 9(09) VALUE ZERO.
002980*    RESULTADO ("S"/"N") DA ULTIMA PESQUISA EM TABELA.
002990 77  WS-ACHOU              PIC X(01) VALUE "N".
003000*    SINALIZADORES DE RESULTADO DAS TRES ETAPAS DE FECHAMENTO DO
003010*    CARRINHO CORRENTE ("S" = OK, "N" = FALHOU).
003020 77  WS-ESTOQUE-OK         PIC X(01) VALUE "S".
003030 77  WS-PAGTO-OK           PIC X(01) VALUE "N".
003040 77  WS-BAIXA-OK           PIC X(01) VALUE "S".
003050*    STATUS E MENSAGEM QUE VAO PARA REG-RESULCOM E PARA O
003060*    DETALHE DO RELATORIO (3400-GRAVA-RESULTADO).
003070 77  WS-STATUS-CARRINHO    PIC X(01) VALUE SPACES.
003080*    88 ACRESCENTADA EM 18/11/2005 (OS-1925).
003090     88 CARRINHO-OK            VALUE "Y".
003100 77  WS-MENSAGEM-CARRINHO  PIC X(40) VALUE SPACES.
003110*    ZERADO NO INICIO DE CADA CARRINHO DESDE 18/11/2005 (OS-1925)
003120*    - ANTES FICAVA COM O VALOR DO CARRINHO ANTERIOR QUANDO O
003130*    CARRINHO CORRENTE ERA REJEITADO ANTES DA AUTORIZACAO.
003140 77  WS-COD-TRANSACAO      PIC 9(09) VALUE ZERO.
003150*    CAMPOS DE CALCULO DE CUSTO DO CARRINHO (2100-CALCULA-
003160*    CUSTO) - SUBTOTAL, PESO, QUANTIDADE DE ITENS FRAGEIS,
003170*    PERCENTUAL E VALOR DE DESCONTO, SUBTOTAL LIQUIDO, FRETE,
003180*    ADICIONAL DE FRAGIL E O TOTAL FINAL DO CARRINHO.
003190 77  WS-SUBTOTAL           PIC S9(07)V9999 VALUE ZERO.
003200 77  WS-PESO-TOTAL         PIC S9(05)V999  VALUE ZERO.
003210 77  WS-QTDE-FRAGIL        PIC 9(05) COMP  VALUE ZERO.
003220 77  WS-PCT-DESCONTO       PIC 9(03)V99    VALUE ZERO.
003230 77  WS-VALOR-DESCONTO     PIC S9(07)V9999 VALUE ZERO.
003240 77  WS-SUBTOTAL-LIQ       PIC S9(07)V9999 VALUE ZERO.
003250 77  WS-FRETE              PIC S9(05)V9999 VALUE ZERO.
003260 77  WS-ADICIONAL-FRAGIL   PIC S9(05)V99   VALUE ZERO.
003270*    AMPLIADO PARA 9 DIGITOS INTEIROS EM 18/11/2005 (OS-1925),
003280*    EM LINHA COM RS-VALOR-TOTAL.
003290 77  WS-TOTAL-CARRINHO     PIC S9(09)V99   VALUE ZERO.
003300*    SINALIZADORES DE FIM-DE-ARQUIVO, UM POR ARQUIVO DE ENTRADA.
003310 77  WS-FIM-PRODUTO        PIC X(01) VALUE "N".
003320 77  WS-FIM-CLIENTE        PIC X(01) VALUE "N".
003330 77  WS-FIM-ESTOQUE        PIC X(01) VALUE "N".
003340 77  WS-FIM-AUTPAG         PIC X(01) VALUE "N".
003350 77  WS-FIM-ITEM           PIC X(01) VALUE "N".
003360 77  WS-FIM-CARRINHO       PIC X(01) VALUE "N".
003370*    DATA DO SISTEMA (ACCEPT FROM DATE), USADA SO NO CABECALHO
003380*    DO RELATORIO (1000-CABECALHO). ANO COM 2 DIGITOS - NAO
003390*    RECEBE CARGA DE DADO EXTERNO, SEM RISCO DE VIRADA DE SECULO.
003400 01  DATA-SISTEMA.
003410     02 ANO            PIC 9(02) VALUE ZEROS.
003420     02 MES            PIC 9(02) VALUE ZEROS.
003430     02 DIA            PIC 9(02) VALUE ZEROS.
003440 01  DATA-SISTEMA-NUM REDEFINES DATA-SISTEMA PIC 9(06).
003450*    VISAO ALTERNATIVA DE REG-RESULCOM COMO UM BLOCO UNICO - SEM
003460*    USO NA LOGICA ATUAL, MANTIDA PELO PADRAO DE REDEFINES DA
003470*    CASA.
003480 01  REG-RESULCOM-ALT REDEFINES REG-RESULCOM.
003490     02 FILLER         PIC X(80).
003500*    FAIXAS DE DESCONTO POR VALOR DE SUBTOTAL (OS-0205). TABELA
003510*    DE VALORES-CONSTANTE (FILLER) REDEFINIDA LOGO ABAIXO COMO
003520*    UM OCCURS PARA PESQUISA EM 2120-TESTA-FAIXA-DESCONTO.
003530 01  TABELA-FAIXA-DESCONTO.
003540*    ATE 499.99 = SEM DESCONTO.
003550     02 FILLER.
003560         03 FILLER PIC 9(07)V99 VALUE 0000499.99.
003570         03 FILLER PIC 9(03)V99 VALUE 000.00.
003580*    DE 500.00 A 999.99 = 10%.
003590     02 FILLER.
003600         03 FILLER PIC 9(07)V99 VALUE 0000999.99.
003610         03 FILLER PIC 9(03)V99 VALUE 010.00.
003620*    DE 1000.00 EM DIANTE = 20%.
003630     02 FILLER.
003640         03 FILLER PIC 9(07)V99 VALUE 9999999.99.
003650         03 FILLER PIC 9(03)V99 VALUE 020.00.
003660 01  FAIXA-DESCONTO-R REDEFINES TABELA-FAIXA-DESCONTO.
003670     02 FAIXA-DESCONTO-T OCCURS 3 TIMES INDEXED BY IND-DC.
003680         03 DC-LIMITE      PIC 9(07)V99.
003690         03 DC-PERCENTUAL  PIC 9(03)V99.
003700*    FAIXAS DE FRETE POR PESO TOTAL TRANSPORTADO (OS-0344,
003710*    REVISADA EM OS-1455). MESMO ESQUEMA DE REDEFINES ACIMA.
003720 01  TABELA-FAIXA-FRETE.
003730*    ATE 5 KG = FRETE GRATIS.
003740     02 FILLER.
003750         03 FILLER PIC 9(05)V999 VALUE 00005.000.
003760         03 FILLER PIC 9(03)V99  VALUE 000.00.
003770*    DE 5,001 A 10 KG = R$2,00.
003780     02 FILLER.
003790         03 FILLER PIC 9(05)V999 VALUE 00010.000.
003800         03 FILLER PIC 9(03)V99  VALUE 002.00.
003810*    DE 10,001 A 50 KG = R$4,00.
003820     02 FILLER.
003830         03 FILLER PIC 9(05)V999 VALUE 00050.000.
003840         03 FILLER PIC 9(03)V99  VALUE 004.00.
003850*    ACIMA DE 50 KG = R$7,00. A FAIXA E PELO PESO TOTAL DO
003860*    CARRINHO, NAO MARGINAL (VIDE 2130-TESTA-FAIXA-FRETE).
003870     02 FILLER.
003880         03 FILLER PIC 9(05)V999 VALUE 99999.999.
003890         03 FILLER PIC 9(03)V99  VALUE 007.00.
003900 01  FAIXA-FRETE-R REDEFINES TABELA-FAIXA-FRETE.
003910     02 FAIXA-FRETE-T OCCURS 4 TIMES INDEXED BY IND-FX.
003920         03 FX-LIMITE  PIC 9(05)V999.
003930         03 FX-TARIFA  PIC 9(03)V99.
003940*    AREA DE CONSULTA DE PRODUTOS, CARREGADA EM 0200-CARREGA-
003950*    PRODUTOS. 500 POSICOES COBREM O CADASTRO ATUAL - SE O
003960*    CADASTRO CRESCER, AUMENTAR O OCCURS (OS-1899).
003970 01  TABELA-PRODUTOS.
003980     02 TB-PRODUTO OCCURS 500 TIMES INDEXED BY IND-PR.
003990         03 TB-PR-COD     PIC 9(09).
004000         03 TB-PR-PRECO   PIC S9(07)V99.
004010         03 TB-PR-PESO    PIC S9(05)V999.
004020         03 TB-PR-FRAGIL  PIC X(01).
004030*        88 ACRESCENTADA EM 18/11/2005 (OS-1925).
004040             88 FRAGIL-SIM        VALUE "Y".
004050*    AREA DE CONSULTA DE CLIENTES, CARREGADA EM 0210-CARREGA-
004060*    CLIENTES.
004070 01  TABELA-CLIENTES.
004080     02 TB-CLIENTE OCCURS 500 TIMES INDEXED BY IND-CL.
004090         03 TB-CL-COD   PIC 9(09).
004100         03 TB-CL-NOME  PIC X(30).
004110*    AREA DE SALDO DE ESTOQUE, CARREGADA EM 0220-CARREGA-
004120*    ESTOQUE E ATUALIZADA EM MEMORIA PELA BAIXA (3300/3310) E
004130*    PELO ESTORNO (3250/3260).
004140 01  TABELA-ESTOQUE.
004150     02 TB-ESTOQUE OCCURS 500 TIMES INDEXED BY IND-ES.
004160         03 TB-ES-COD   PIC 9(09).
004170         03 TB-ES-QTDE  PIC 9(07).
004180*    AREA DE AUTORIZACOES DE PAGAMENTO, CARREGADA EM 0230-
004190*    CARREGA-AUTPAG. TB-PG-AUTORIZADO E POSTO A "N" EM MEMORIA
004200*    PELO ESTORNO (3250-ESTORNA-PAGTO) SE A BAIXA FALHAR.
004210 01  TABELA-AUTPAG.
004220     02 TB-AUTPAG OCCURS 500 TIMES INDEXED BY IND-AU.
004230         03 TB-PG-COD         PIC 9(09).
004240         03 TB-PG-AUTORIZADO  PIC X(01).
004250*        88 ACRESCENTADA EM 18/11/2005 (OS-1925).
004260             88 PAGTO-AUTORIZADO  VALUE "Y".
004270         03 TB-PG-TRANSACAO   PIC 9(09).
004280*    ITENS DO CARRINHO CORRENTE, MONTADA EM 3050-MONTA-ITENS A
004290*    PARTIR DO READ-AHEAD DE ITENCARR. 200 POSICOES E O MAXIMO
004300*    DE ITENS POR CARRINHO PREVISTO.
004310 01  ITENS-DO-CARRINHO.
004320     02 IC-ITEM OCCURS 200 TIMES INDEXED BY IND-IC.
004330         03 IC-COD-PRODUTO  PIC 9(09).
004340         03 IC-QTDE         PIC 9(07).
004350*    LINHAS DE CABECALHO, DETALHE E RESUMO DO RELATORIO DE
004360*    FECHAMENTO. EMITIDAS POR 1000-CABECALHO, 3400-GRAVA-
004370*    RESULTADO E 9000-RELATORIO-FINAL, RESPECTIVAMENTE.
004380 01  CAB01.
004390     02 FILLER         PIC X(02) VALUE SPACES.
004400     02 FILLER         PIC X(30)
004410     VALUE "BRASILVAREJO COMERCIO LTDA - ".
004420     02 FILLER         PIC X(22) VALUE "FECHAMENTO DE COMPRAS".
004430     02 FILLER         PIC X(04) VALUE SPACES.
004440     02 DATA-CAB01.
004450*    FORMATADA COM BARRAS (PIC 99/) - ANO COM 2 DIGITOS, SO PARA
004460*    EXIBICAO NO CABECALHO (VIDE DATA-SISTEMA).
004470         03 DIA-CAB01  PIC 99/ VALUE ZEROS.
004480         03 MES-CAB01  PIC 99/ VALUE ZEROS.
004490         03 ANO-CAB01  PIC 99  VALUE ZEROS.
004500     02 FILLER         PIC X(04) VALUE SPACES.
004510     02 FILLER         PIC X(06) VALUE "PAG.: ".
004520     02 PAG-CAB01      PIC ZZ9.
004530     02 FILLER         PIC X(53) VALUE SPACES.
004540*    LINHA DE TITULOS DE COLUNA DO DETALHE.
004550 01  CAB02.
004560*    TITULOS NA MESMA ORDEM E LARGURA DOS CAMPOS DE DETALHE.
004570     02 FILLER         PIC X(02) VALUE SPACES.
004580     02 FILLER         PIC X(09) VALUE "CARRINHO.".
004590     02 FILLER         PIC X(03) VALUE SPACES.
004600     02 FILLER         PIC X(09) VALUE "CLIENTE..".
004610     02 FILLER         PIC X(03) VALUE SPACES.
004620     02 FILLER         PIC X(10) VALUE "DATA......".
004630     02 FILLER         PIC X(03) VALUE SPACES.
004640     02 FILLER         PIC X(11) VALUE "VALOR TOTAL".
004650     02 FILLER         PIC X(03) VALUE SPACES.
004660     02 FILLER         PIC X(18) VALUE "SITUACAO DA COMPRA".
004670     02 FILLER         PIC X(61) VALUE SPACES.
004680*    RESTO DA LINHA (132 COLUNAS) EM BRANCO.
004690*    UMA LINHA POR CARRINHO FECHADO (VIDE 3400-GRAVA-RESULTADO).
004700*    DET-VALOR AMPLIADO P/9 DIGITOS INTEIROS EM 18/11/2005
004710*    (OS-1925), EM LINHA COM RS-VALOR-TOTAL.
004720 01  DETALHE.
004730*    CAMPOS ALINHADOS COM OS TITULOS DE CAB02.
004740     02 FILLER            PIC X(02) VALUE SPACES.
004750     02 DET-COD-CARRINHO  PIC Z(08)9.
004760     02 FILLER            PIC X(03) VALUE SPACES.
004770     02 DET-COD-CLIENTE   PIC Z(08)9.
004780     02 FILLER            PIC X(03) VALUE SPACES.
004790     02 DET-DATA.
004800*    AQUI O ANO SAI COM 4 DIGITOS (DIFERENTE DE DATA-CAB01) -
004810*    E A DATA DO CARRINHO, NAO A DATA DO SISTEMA.
004820         03 DET-DIA  PIC 99/ VALUE ZEROS.
004830         03 DET-MES  PIC 99/ VALUE ZEROS.
004840         03 DET-ANO  PIC 9(04) VALUE ZEROS.
004850     02 FILLER            PIC X(03) VALUE SPACES.
004860     02 DET-VALOR         PIC Z(08)9.99-.
004870     02 FILLER            PIC X(03) VALUE SPACES.
004880     02 DET-MENSAGEM      PIC X(40).
004890     02 FILLER            PIC X(37) VALUE SPACES.
004900*    TITULO DO BLOCO DE RESUMO FINAL (9000-RELATORIO-FINAL).
004910 01  CAB03.
004920     02 FILLER         PIC X(10) VALUE SPACES.
004930     02 FILLER         PIC X(30) VALUE "RESUMO DO PROCESSAMENTO".
004940     02 FILLER         PIC X(92) VALUE SPACES.
004950*    LINHA DE TOTAL GENERICA (TEXTO + CONTADOR) - REUTILIZADA
004960*    PARA CADA UMA DAS 4 LINHAS DE CONTAGEM DO RESUMO.
004970 01  RODAPE.
004980     02 FILLER         PIC X(10) VALUE SPACES.
004990     02 DET-TEXTO      PIC X(40) VALUE SPACES.
005000     02 FILLER         PIC X(02) VALUE SPACES.
005010     02 DET-TOTAIS     PIC Z(08)9.
005020     02 FILLER         PIC X(71) VALUE SPACES.
005030*    LINHA DE TOTAL EM VALOR (TEXTO + IMPORTANCIA) - USADA SO
005040*    PARA O VALOR TOTAL DAS COMPRAS FINALIZADAS.
005050 01  RODAPE-VALOR.
005060     02 FILLER          PIC X(10) VALUE SPACES.
005070     02 DET-TEXTO-V     PIC X(40) VALUE SPACES.
005080     02 FILLER          PIC X(02) VALUE SPACES.
005090     02 DET-VALOR-TOTAIS PIC Z(08)9.99-.
005100     02 FILLER          PIC X(67) VALUE SPACES.
005110 PROCEDURE DIVISION.
005120******************************************************************
005130*    ROTINA PRINCIPAL - ABRE OS ARQUIVOS, CARREGA AS TABELAS DE
005140*    CONSULTA, FECHA CADA CARRINHO E EMITE O RELATORIO FINAL.
005150******************************************************************
005160 0000-INICIO.
005170     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
005180     PERFORM 0200-CARREGA-PRODUTOS
005190         THRU 0200-CARREGA-PRODUTOS-EXIT.
005200     PERFORM 0210-CARREGA-CLIENTES
005210         THRU 0210-CARREGA-CLIENTES-EXIT.
005220     PERFORM 0220-CARREGA-ESTOQUE
005230         THRU 0220-CARREGA-ESTOQUE-EXIT.
005240     PERFORM 0230-CARREGA-AUTPAG
005250         THRU 0230-CARREGA-AUTPAG-EXIT.
005260     ACCEPT DATA-SISTEMA FROM DATE.
005270     PERFORM 1000-CABECALHO THRU 1000-CABECALHO-EXIT.
005280*    PRIMEIRA LEITURA DE CADA ARQUIVO (ITENCARR ANTES DE CARRINHO,
005290*    PARA O READ-AHEAD DE 3050-MONTA-ITENS JA COMECAR CASADO COM
005300*    O PRIMEIRO CARRINHO).
005310     PERFORM 0300-LE-ITEM THRU 0300-LE-ITEM-EXIT.
005320     PERFORM 0310-LE-CARRINHO THRU 0310-LE-CARRINHO-EXIT.
005330*    LACO PRINCIPAL - UM CARRINHO POR ITERACAO.
005340     PERFORM 3000-PROCESSA-CARRINHOS
005350         THRU 3000-PROCESSA-CARRINHOS-EXIT
005360         UNTIL WS-FIM-CARRINHO = "S".
005370     PERFORM 9000-RELATORIO-FINAL THRU 9000-RELATORIO-FINAL-EXIT.
005380     PERFORM 9900-FECHA-ARQUIVOS THRU 9900-FECHA-ARQUIVOS-EXIT.
005390     STOP RUN.
005400******************************************************************
005410*    ABERTURA DOS ARQUIVOS DE ENTRADA E SAIDA.
005420******************************************************************
005430*    PADRAO REPETIDO PARA CADA ARQUIVO: OPEN, TESTA WS-STATUS,
005440*    DISPLAY + STOP RUN SE DIFERENTE DE "00". NAO HA RECUPERACAO
005450*    DE ERRO DE ABERTURA NESTE PROGRAMA - E SEMPRE FALHA FATAL.
005460 0100-ABRE-ARQUIVOS.
005470     OPEN INPUT PRODUTOS.
005480     IF WS-STATUS NOT = "00"
005490         DISPLAY "ERRO NA ABERTURA DO ARQUIVO PRODUTOS " WS-STATUS
005500         STOP RUN
005510     END-IF.
005520     OPEN INPUT CLIENTES.
005530     IF WS-STATUS NOT = "00"
005540         DISPLAY "ERRO NA ABERTURA DO ARQUIVO CLIENTES " WS-STATUS
005550         STOP RUN
005560     END-IF.
005570     OPEN INPUT CARRINHO.
005580     IF WS-STATUS NOT = "00"
005590         DISPLAY "ERRO NA ABERTURA DO ARQUIVO CARRINHO " WS-STATUS
005600         STOP RUN
005610     END-IF.
005620     OPEN INPUT ITENCARR.
005630     IF WS-STATUS NOT = "00"
005640         DISPLAY "ERRO NA ABERTURA DO ARQUIVO ITENCARR " WS-STATUS
005650         STOP RUN
005660     END-IF.
005670     OPEN INPUT ESTOQUE.
005680     IF WS-STATUS NOT = "00"
005690         DISPLAY "ERRO NA ABERTURA DO ARQUIVO ESTOQUE " WS-STATUS
005700         STOP RUN
005710     END-IF.
005720     OPEN INPUT AUTPAG.
005730     IF WS-STATUS NOT = "00"
005740         DISPLAY "ERRO NA ABERTURA DO ARQUIVO AUTPAG " WS-STATUS
005750         STOP RUN
005760     END-IF.
005770*    RESULCOM E RELATO SAO DE SAIDA - TODOS OS DEMAIS, DE
005780*    ENTRADA.
005790     OPEN OUTPUT RESULCOM.
005800     IF WS-STATUS NOT = "00"
005810         DISPLAY "ERRO NA ABERTURA DO ARQUIVO RESULCOM " WS-STATUS
005820         STOP RUN
005830     END-IF.
005840     OPEN OUTPUT RELATO.
005850 0100-ABRE-ARQUIVOS-EXIT.
005860     EXIT.
005870******************************************************************
005880*    CARGA EM MEMORIA DAS TABELAS DE CONSULTA (PRODUTOS, CLIEN-
005890*    TES, ESTOQUE E AUTORIZACOES DE PAGAMENTO) PARA PESQUISA
005900*    DURANTE O FECHAMENTO DOS CARRINHOS.
005910******************************************************************
005920 0200-CARREGA-PRODUTOS.
005930     PERFORM 0201-LE-PRODUTO THRU 0201-LE-PRODUTO-EXIT
005940         UNTIL WS-FIM-PRODUTO = "S".
005950 0200-CARREGA-PRODUTOS-EXIT.
005960     EXIT.
005970*    PADRAO REPETIDO NAS QUATRO ROTINAS DE CARGA (0201/0211/0221/
005980*    0231): LE, TESTA FIM, MOVE CAMPO A CAMPO PARA A LINHA DA
005990*    TABELA EM WS-NR-... (SEM PESQUISA - E CARGA SEQUENCIAL).
006000 0201-LE-PRODUTO.
006010     READ PRODUTOS AT END
006020         MOVE "S" TO WS-FIM-PRODUTO
006030         GO TO 0201-LE-PRODUTO-EXIT.
006040     ADD 1 TO WS-NR-PRODUTOS.
006050     MOVE PR-COD-PRODUTO    TO TB-PR-COD(WS-NR-PRODUTOS).
006060     MOVE PR-PRECO-PRODUTO  TO TB-PR-PRECO(WS-NR-PRODUTOS).
006070     MOVE PR-PESO-PRODUTO   TO TB-PR-PESO(WS-NR-PRODUTOS).
006080     MOVE PR-FRAGIL-PRODUTO TO TB-PR-FRAGIL(WS-NR-PRODUTOS).
006090 0201-LE-PRODUTO-EXIT.
006100     EXIT.
006110*    CARGA DE TABELA-CLIENTES - VIDE 3200-AUTORIZA-PAGTO.
006120 0210-CARREGA-CLIENTES.
006130     PERFORM 0211-LE-CLIENTE THRU 0211-LE-CLIENTE-EXIT
006140         UNTIL WS-FIM-CLIENTE = "S".
006150 0210-CARREGA-CLIENTES-EXIT.
006160     EXIT.
006170 0211-LE-CLIENTE.
006180     READ CLIENTES AT END
006190         MOVE "S" TO WS-FIM-CLIENTE
006200         GO TO 0211-LE-CLIENTE-EXIT.
006210     ADD 1 TO WS-NR-CLIENTES.
006220     MOVE CL-COD-CLIENTE  TO TB-CL-COD(WS-NR-CLIENTES).
006230     MOVE CL-NOME-CLIENTE TO TB-CL-NOME(WS-NR-CLIENTES).
006240 0211-LE-CLIENTE-EXIT.
006250     EXIT.
006260*    CARGA DE TABELA-ESTOQUE - VIDE 3100-VERIFICA-ESTOQUE E
006270*    3300-BAIXA-ESTOQUE.
006280 0220-CARREGA-ESTOQUE.
006290     PERFORM 0221-LE-ESTOQUE THRU 0221-LE-ESTOQUE-EXIT
006300         UNTIL WS-FIM-ESTOQUE = "S".
006310 0220-CARREGA-ESTOQUE-EXIT.
006320     EXIT.
006330 0221-LE-ESTOQUE.
006340     READ ESTOQUE AT END
006350         MOVE "S" TO WS-FIM-ESTOQUE
006360         GO TO 0221-LE-ESTOQUE-EXIT.
006370     ADD 1 TO WS-NR-ESTOQUE.
006380     MOVE ES-COD-PRODUTO  TO TB-ES-COD(WS-NR-ESTOQUE).
006390     MOVE ES-QTDE-ESTOQUE TO TB-ES-QTDE(WS-NR-ESTOQUE).
006400 0221-LE-ESTOQUE-EXIT.
006410     EXIT.
006420*    CARGA DE TABELA-AUTPAG - VIDE 3200-AUTORIZA-PAGTO (OS-1606).
006430 0230-CARREGA-AUTPAG.
006440     PERFORM 0231-LE-AUTPAG THRU 0231-LE-AUTPAG-EXIT
006450         UNTIL WS-FIM-AUTPAG = "S".
006460 0230-CARREGA-AUTPAG-EXIT.
006470     EXIT.
006480 0231-LE-AUTPAG.
006490     READ AUTPAG AT END
006500         MOVE "S" TO WS-FIM-AUTPAG
006510         GO TO 0231-LE-AUTPAG-EXIT.
006520     ADD 1 TO WS-NR-AUTPAG.
006530     MOVE PG-COD-CLIENTE    TO TB-PG-COD(WS-NR-AUTPAG).
006540     MOVE PG-AUTORIZADO     TO TB-PG-AUTORIZADO(WS-NR-AUTPAG).
006550     MOVE PG-COD-TRANSACAO  TO TB-PG-TRANSACAO(WS-NR-AUTPAG).
006560 0231-LE-AUTPAG-EXIT.
006570     EXIT.
006580******************************************************************
006590*    LEITURA ANTECIPADA (READ-AHEAD) DE CARRINHO E ITENCARR PARA
006600*    AGRUPAR OS ITENS DE CADA CARRINHO PELA CHAVE DO CARRINHO.
006610******************************************************************
006620 0300-LE-ITEM.
006630*    NAO HA TESTE DE CHAVE AQUI - A COMPARACAO COM O CARRINHO
006640*    CORRENTE E FEITA EM 3050-MONTA-ITENS.
006650     READ ITENCARR AT END MOVE "S" TO WS-FIM-ITEM.
006660 0300-LE-ITEM-EXIT.
006670     EXIT.
006680 0310-LE-CARRINHO.
006690     READ CARRINHO AT END MOVE "S" TO WS-FIM-CARRINHO.
006700 0310-LE-CARRINHO-EXIT.
006710     EXIT.
006720******************************************************************
006730*    FECHAMENTO DE UM CARRINHO: MONTA OS ITENS, CALCULA O CUSTO,
006740*    VERIFICA ESTOQUE, AUTORIZA O PAGAMENTO, DA BAIXA NO ESTOQUE
006750*    E GRAVA O RESULTADO.
006760******************************************************************
006770 3000-PROCESSA-CARRINHOS.
006780     ADD 1 TO CT-CARRINHOS-LIDOS.
006790*    ZERADO AQUI (OS-1925) - SEM ISSO, UM CARRINHO REJEITADO
006800*    POR FALTA DE ESTOQUE (QUE NUNCA CHEGA A 3200-AUTORIZA-
006810*    PAGTO) GRAVARIA NO RESULCOM O COD-TRANSACAO DO CARRINHO
006820*    ANTERIOR, JA AUTORIZADO.
006830     MOVE ZERO TO WS-COD-TRANSACAO.
006840     PERFORM 3050-MONTA-ITENS THRU 3050-MONTA-ITENS-EXIT.
006850     PERFORM 2100-CALCULA-CUSTO THRU 2100-CALCULA-CUSTO-EXIT.
006860     PERFORM 3100-VERIFICA-ESTOQUE THRU 3100-VERIFICA-ESTOQUE-EXIT.
006870*    AS TRES ETAPAS (ESTOQUE, PAGAMENTO, BAIXA) SAO ANINHADAS EM
006880*    CASCATA - QUALQUER REJEICAO INTERROMPE O FECHAMENTO DO
006890*    CARRINHO CORRENTE SEM TESTAR AS ETAPAS SEGUINTES.
006900     IF WS-ESTOQUE-OK NOT = "S"
006910         MOVE "ITENS FORA DE ESTOQUE" TO WS-MENSAGEM-CARRINHO
006920         MOVE "N" TO WS-STATUS-CARRINHO
006930         ADD 1 TO CT-REJ-ESTOQUE
006940     ELSE
006950         PERFORM 3200-AUTORIZA-PAGTO THRU 3200-AUTORIZA-PAGTO-EXIT
006960         IF WS-PAGTO-OK NOT = "S"
006970             MOVE "PAGAMENTO NAO AUTORIZADO"
006980                 TO WS-MENSAGEM-CARRINHO
006990             MOVE "N" TO WS-STATUS-CARRINHO
007000             ADD 1 TO CT-REJ-PAGTO
007010         ELSE
007020             PERFORM 3300-BAIXA-ESTOQUE
007030                 THRU 3300-BAIXA-ESTOQUE-EXIT
007040             IF WS-BAIXA-OK NOT = "S"
007050                 MOVE "ERRO AO DAR BAIXA NO ESTOQUE"
007060                     TO WS-MENSAGEM-CARRINHO
007070                 MOVE "N" TO WS-STATUS-CARRINHO
007080                 ADD 1 TO CT-REJ-BAIXA
007090*    BAIXA FALHOU DEPOIS DE PAGAMENTO JA AUTORIZADO - ESTORNA
007100*    (OS-1702), REPONDO O ESTOQUE JA BAIXADO E CANCELANDO A
007110*    AUTORIZACAO EM MEMORIA.
007120                 PERFORM 3250-ESTORNA-PAGTO
007130                     THRU 3250-ESTORNA-PAGTO-EXIT
007140             ELSE
007150                 MOVE "COMPRA FINALIZADA COM SUCESSO"
007160                     TO WS-MENSAGEM-CARRINHO
007170                 MOVE "Y" TO WS-STATUS-CARRINHO
007180                 ADD 1 TO CT-COMPRAS-OK
007190                 ADD WS-TOTAL-CARRINHO TO CT-VALOR-TOTAL
007200             END-IF
007210         END-IF
007220     END-IF.
007230     PERFORM 3400-GRAVA-RESULTADO THRU 3400-GRAVA-RESULTADO-EXIT.
007240     PERFORM 0310-LE-CARRINHO THRU 0310-LE-CARRINHO-EXIT.
007250 3000-PROCESSA-CARRINHOS-EXIT.
007260     EXIT.
007270******************************************************************
007280*    MONTAGEM, EM MEMORIA, DOS ITENS DO CARRINHO CORRENTE. O
007290*    ARQUIVO ITENCARR DEVE ESTAR EM ORDEM CRESCENTE DE CARRINHO.
007300*    CARRINHO SEM ITENS RESULTA EM WS-NR-ITENS = ZERO.
007310******************************************************************
007320 3050-MONTA-ITENS.
007330     MOVE ZERO TO WS-NR-ITENS.
007340*    PARA NA PRIMEIRA LINHA DE ITENCARR QUE NAO PERTENCA MAIS AO
007350*    CARRINHO CORRENTE (OU NO FIM DO ARQUIVO) - O REGISTRO QUE
007360*    FICA LIDO PERTENCE AO PROXIMO CARRINHO (OS-1899).
007370     PERFORM 3060-ACUMULA-ITEM THRU 3060-ACUMULA-ITEM-EXIT
007380         UNTIL WS-FIM-ITEM = "S"
007390         OR IT-COD-CARRINHO NOT = CR-COD-CARRINHO.
007400 3050-MONTA-ITENS-EXIT.
007410     EXIT.
007420 3060-ACUMULA-ITEM.
007430     ADD 1 TO WS-NR-ITENS.
007440     MOVE IT-COD-PRODUTO TO IC-COD-PRODUTO(WS-NR-ITENS).
007450     MOVE IT-QTDE-ITEM   TO IC-QTDE(WS-NR-ITENS).
007460     PERFORM 0300-LE-ITEM THRU 0300-LE-ITEM-EXIT.
007470 3060-ACUMULA-ITEM-EXIT.
007480     EXIT.
007490******************************************************************
007500*    CALCULO DO CUSTO DO CARRINHO: SUBTOTAL DOS ITENS, DESCONTO
007510*    POR FAIXA DE VALOR, FRETE POR FAIXA DE PESO E ADICIONAL DE
007520*    TRANSPORTE PARA ITENS FRAGEIS. ARREDONDAMENTO NO TOTAL.
007530******************************************************************
007540 2100-CALCULA-CUSTO.
007550     MOVE ZERO TO WS-SUBTOTAL WS-PESO-TOTAL WS-QTDE-FRAGIL.
007560     IF WS-NR-ITENS > 0
007570         PERFORM 2110-ACUMULA-ITEM-CUSTO
007580             THRU 2110-ACUMULA-ITEM-CUSTO-EXIT
007590             VARYING IND-IC FROM 1 BY 1
007600             UNTIL IND-IC > WS-NR-ITENS
007610     END-IF.
007620*    PROCURA A PRIMEIRA FAIXA DE DESCONTO (OS-0205) CUJO LIMITE
007630*    COMPORTA O SUBTOTAL; SE PASSAR DA ULTIMA FAIXA (NAO DEVERIA
007640*    ACONTECER, POIS A 3A. FAIXA VAI ATE 9999999.99), FICA NA
007650*    ULTIMA.
007660     SET IND-DC TO 1.
007670     PERFORM 2120-TESTA-FAIXA-DESCONTO
007680         THRU 2120-TESTA-FAIXA-DESCONTO-EXIT
007690         UNTIL WS-SUBTOTAL <= DC-LIMITE(IND-DC)
007700         OR IND-DC > 3.
007710     IF IND-DC > 3
007720         MOVE 3 TO IND-DC
007730     END-IF.
007740     MOVE DC-PERCENTUAL(IND-DC) TO WS-PCT-DESCONTO.
007750     COMPUTE WS-VALOR-DESCONTO =
007760         WS-SUBTOTAL * WS-PCT-DESCONTO / 100.
007770     COMPUTE WS-SUBTOTAL-LIQ = WS-SUBTOTAL - WS-VALOR-DESCONTO.
007780*    MESMA LOGICA DE FAIXA, AGORA PARA O FRETE POR PESO (OS-0344,
007790*    REVISADA EM OS-1455).
007800     SET IND-FX TO 1.
007810     PERFORM 2130-TESTA-FAIXA-FRETE
007820         THRU 2130-TESTA-FAIXA-FRETE-EXIT
007830         UNTIL WS-PESO-TOTAL <= FX-LIMITE(IND-FX)
007840         OR IND-FX > 4.
007850     IF IND-FX > 4
007860         MOVE 4 TO IND-FX
007870     END-IF.
007880     COMPUTE WS-FRETE = WS-PESO-TOTAL * FX-TARIFA(IND-FX).
007890*    ADICIONAL FIXO DE R$ 5,00 POR ITEM FRAGIL, SOMADO AO FRETE
007900*    (OS-0410).
007910     COMPUTE WS-ADICIONAL-FRAGIL = WS-QTDE-FRAGIL * 5.00.
007920     ADD WS-ADICIONAL-FRAGIL TO WS-FRETE.
007930*    TOTAL DO CARRINHO = SUBTOTAL LIQUIDO (JA COM DESCONTO) +
007940*    FRETE (JA COM ADICIONAL DE FRAGIL). ARREDONDADO NO CENTAVO.
007950     COMPUTE WS-TOTAL-CARRINHO ROUNDED =
007960         WS-SUBTOTAL-LIQ + WS-FRETE.
007970 2100-CALCULA-CUSTO-EXIT.
007980     EXIT.
007990 2110-ACUMULA-ITEM-CUSTO.
008000     MOVE IC-COD-PRODUTO(IND-IC) TO WS-CHAVE-PRODUTO.
008010     PERFORM 4000-PROCURA-PRODUTO THRU 4000-PROCURA-PRODUTO-EXIT.
008020*    PRODUTO NAO CADASTRADO NAO ENTRA NO CUSTO (NEM NO PESO NEM
008030*    NA CONTAGEM DE FRAGEIS) - NAO HA REJEICAO POR PRODUTO
008040*    DESCONHECIDO NESTA ROTINA, SO EM 3100-VERIFICA-ESTOQUE.
008050     IF WS-ACHOU = "S"
008060         COMPUTE WS-SUBTOTAL = WS-SUBTOTAL +
008070             (TB-PR-PRECO(IND-PR) * IC-QTDE(IND-IC))
008080         COMPUTE WS-PESO-TOTAL = WS-PESO-TOTAL +
008090             (TB-PR-PESO(IND-PR) * IC-QTDE(IND-IC))
008100         IF FRAGIL-SIM(IND-PR)
008110             ADD IC-QTDE(IND-IC) TO WS-QTDE-FRAGIL
008120         END-IF
008130     END-IF.
008140 2110-ACUMULA-ITEM-CUSTO-EXIT.
008150     EXIT.
008160 2120-TESTA-FAIXA-DESCONTO.
008170     ADD 1 TO IND-DC.
008180 2120-TESTA-FAIXA-DESCONTO-EXIT.
008190     EXIT.
008200 2130-TESTA-FAIXA-FRETE.
008210     ADD 1 TO IND-FX.
008220 2130-TESTA-FAIXA-FRETE-EXIT.
008230     EXIT.
008240******************************************************************
008250*    VERIFICACAO DE DISPONIBILIDADE EM ESTOQUE PARA TODOS OS
008260*    ITENS DO CARRINHO. CARRINHO SEM ITENS SEMPRE PASSA.
008270******************************************************************
008280 3100-VERIFICA-ESTOQUE.
008290     MOVE "S" TO WS-ESTOQUE-OK.
008300     IF WS-NR-ITENS > 0
008310         PERFORM 3110-TESTA-ITEM-ESTOQUE
008320             THRU 3110-TESTA-ITEM-ESTOQUE-EXIT
008330             VARYING IND-IC FROM 1 BY 1
008340             UNTIL IND-IC > WS-NR-ITENS
008350     END-IF.
008360 3100-VERIFICA-ESTOQUE-EXIT.
008370     EXIT.
008380 3110-TESTA-ITEM-ESTOQUE.
008390     MOVE IC-COD-PRODUTO(IND-IC) TO WS-CHAVE-ESTOQUE.
008400     PERFORM 4200-PROCURA-ESTOQUE THRU 4200-PROCURA-ESTOQUE-EXIT.
008410*    PRODUTO SEM REGISTRO DE ESTOQUE E TRATADO COMO SEM SALDO.
008420     IF WS-ACHOU NOT = "S"
008430         MOVE "N" TO WS-ESTOQUE-OK
008440     ELSE
008450         IF IC-QTDE(IND-IC) > TB-ES-QTDE(IND-ES)
008460             MOVE "N" TO WS-ESTOQUE-OK
008470         END-IF
008480     END-IF.
008490 3110-TESTA-ITEM-ESTOQUE-EXIT.
008500     EXIT.
008510******************************************************************
008520*    AUTORIZACAO DE PAGAMENTO JUNTO A ADMINISTRADORA DE CARTAO,
008530*    A PARTIR DO ARQUIVO AUTPAG. CLIENTE NAO CADASTRADO OU SEM
008540*    AUTORIZACAO "S" IMPEDE O FECHAMENTO DO CARRINHO.
008550******************************************************************
008560 3200-AUTORIZA-PAGTO.
008570     MOVE CR-COD-CLIENTE TO WS-CHAVE-CLIENTE.
008580     PERFORM 4100-PROCURA-CLIENTE THRU 4100-PROCURA-CLIENTE-EXIT.
008590*    CLIENTE INEXISTENTE JA BASTA PARA NEGAR O PAGAMENTO, SEM
008600*    CONSULTAR AUTPAG.
008610     IF WS-ACHOU NOT = "S"
008620         MOVE "N" TO WS-PAGTO-OK
008630     ELSE
008640         MOVE CR-COD-CLIENTE TO WS-CHAVE-AUTPAG
008650         PERFORM 4300-PROCURA-AUTPAG
008660             THRU 4300-PROCURA-AUTPAG-EXIT
008670*    SO AUTORIZA SE A ADMINISTRADORA DE CARTAO TIVER GRAVADO
008680*    "Y" EM TB-PG-AUTORIZADO (OS-1925 - PADRAO Y/N).
008690         IF WS-ACHOU = "S" AND PAGTO-AUTORIZADO(IND-AU)
008700             MOVE "S" TO WS-PAGTO-OK
008710             MOVE TB-PG-TRANSACAO(IND-AU) TO WS-COD-TRANSACAO
008720         ELSE
008730             MOVE "N" TO WS-PAGTO-OK
008740             MOVE ZERO TO WS-COD-TRANSACAO
008750         END-IF
008760     END-IF.
008770 3200-AUTORIZA-PAGTO-EXIT.
008780     EXIT.
008790******************************************************************
008800*    BAIXA DE ESTOQUE, ITEM A ITEM, EM MEMORIA. A VERIFICACAO DE
008810*    SALDO E REPETIDA POR PRUDENCIA, EMBORA JA TENHA PASSADO EM
008820*    3100-VERIFICA-ESTOQUE.
008830******************************************************************
008840 3300-BAIXA-ESTOQUE.
008850     MOVE "S" TO WS-BAIXA-OK.
008860     IF WS-NR-ITENS > 0
008870         PERFORM 3310-BAIXA-ITEM THRU 3310-BAIXA-ITEM-EXIT
008880             VARYING IND-IC FROM 1 BY 1
008890             UNTIL IND-IC > WS-NR-ITENS
008900             OR WS-BAIXA-OK NOT = "S"
008910     END-IF.
008920 3300-BAIXA-ESTOQUE-EXIT.
008930     EXIT.
008940 3310-BAIXA-ITEM.
008950     MOVE IC-COD-PRODUTO(IND-IC) TO WS-CHAVE-ESTOQUE.
008960     PERFORM 4200-PROCURA-ESTOQUE THRU 4200-PROCURA-ESTOQUE-EXIT.
008970     IF WS-ACHOU NOT = "S"
008980         MOVE "N" TO WS-BAIXA-OK
008990     ELSE
009000         IF IC-QTDE(IND-IC) > TB-ES-QTDE(IND-ES)
009010             MOVE "N" TO WS-BAIXA-OK
009020         ELSE
009030             SUBTRACT IC-QTDE(IND-IC) FROM TB-ES-QTDE(IND-ES)
009040*    IND-IC FICA COM O INDICE DO ITEM QUE FALHOU, CASO HAJA
009050*    FALHA NUM ITEM SEGUINTE - 3250-ESTORNA-PAGTO USA ESSE
009060*    VALOR PARA SABER QUANTOS ITENS REPOR.
009070         END-IF
009080     END-IF.
009090 3310-BAIXA-ITEM-EXIT.
009100     EXIT.
009110******************************************************************
009120*    ESTORNO (COMPENSACAO) QUANDO A BAIXA DE ESTOQUE FALHA: RE-
009130*    POE OS ITENS JA BAIXADOS DESTE CARRINHO E CANCELA A AUTORI-
009140*    ZACAO DE PAGAMENTO EM MEMORIA.
009150******************************************************************
009160 3250-ESTORNA-PAGTO.
009170     IF IND-IC > 1
009180         PERFORM 3260-REPOE-ITEM THRU 3260-REPOE-ITEM-EXIT
009190             VARYING IND-RB FROM 1 BY 1
009200             UNTIL IND-RB > IND-IC - 1
009210     END-IF.
009220     MOVE CR-COD-CLIENTE TO WS-CHAVE-AUTPAG.
009230     PERFORM 4300-PROCURA-AUTPAG THRU 4300-PROCURA-AUTPAG-EXIT.
009240     IF WS-ACHOU = "S"
009250         MOVE "N" TO TB-PG-AUTORIZADO(IND-AU)
009260     END-IF.
009270 3250-ESTORNA-PAGTO-EXIT.
009280     EXIT.
009290 3260-REPOE-ITEM.
009300     MOVE IC-COD-PRODUTO(IND-RB) TO WS-CHAVE-ESTOQUE.
009310     PERFORM 4200-PROCURA-ESTOQUE THRU 4200-PROCURA-ESTOQUE-EXIT.
009320     IF WS-ACHOU = "S"
009330         ADD IC-QTDE(IND-RB) TO TB-ES-QTDE(IND-ES)
009340     END-IF.
009350 3260-REPOE-ITEM-EXIT.
009360     EXIT.
009370******************************************************************
009380*    GRAVACAO DO RESULTADO DO CARRINHO (ARQUIVO RESULCOM) E DA
009390*    LINHA DE DETALHE DO RELATORIO DE FECHAMENTO.
009400******************************************************************
009410 3400-GRAVA-RESULTADO.
009420*    GRAVA 1o. O RESULTADO EM RESULCOM (ARQUIVO PARA OS
009430*    RELATORIOS GERENCIAIS POSTERIORES), DEPOIS O DETALHE NO
009440*    RELATORIO IMPRESSO - MESMOS DADOS, DOIS DESTINOS.
009450     MOVE CR-COD-CARRINHO  TO RS-COD-CARRINHO.
009460     MOVE CR-COD-CLIENTE   TO RS-COD-CLIENTE.
009470     MOVE WS-TOTAL-CARRINHO TO RS-VALOR-TOTAL.
009480     MOVE WS-STATUS-CARRINHO TO RS-STATUS.
009490     MOVE WS-MENSAGEM-CARRINHO TO RS-MENSAGEM.
009500     MOVE WS-COD-TRANSACAO TO RS-COD-TRANSACAO.
009510     WRITE REG-RESULCOM.
009520     IF WS-STATUS NOT = "00"
009530         DISPLAY "ERRO DE GRAVACAO RESULCOM " WS-STATUS
009540         STOP RUN
009550     END-IF.
009560     MOVE CR-COD-CARRINHO  TO DET-COD-CARRINHO.
009570     MOVE CR-COD-CLIENTE   TO DET-COD-CLIENTE.
009580     MOVE CR-DIA TO DET-DIA.
009590     MOVE CR-MES TO DET-MES.
009600     MOVE CR-ANO TO DET-ANO.
009610     MOVE WS-TOTAL-CARRINHO TO DET-VALOR.
009620     MOVE WS-MENSAGEM-CARRINHO TO DET-MENSAGEM.
009630     WRITE REG-RELATO FROM DETALHE BEFORE ADVANCING 1 LINES
009640         AT EOP PERFORM 1000-CABECALHO THRU 1000-CABECALHO-EXIT.
009650 3400-GRAVA-RESULTADO-EXIT.
009660     EXIT.
009670******************************************************************
009680*    PESQUISA SEQUENCIAL NAS TABELAS EM MEMORIA (PRODUTOS,
009690*    CLIENTES, ESTOQUE E AUTORIZACOES DE PAGAMENTO).
009700******************************************************************
009710*    PESQUISA LINEAR SIMPLES (SEM BUSCA BINARIA OU SEARCH) -
009720*    AS TABELAS SAO CARREGADAS NA ORDEM DO ARQUIVO, NAO
009730*    NECESSARIAMENTE EM ORDEM DE CHAVE.
009740 4000-PROCURA-PRODUTO.
009750     MOVE "N" TO WS-ACHOU.
009760     SET IND-PR TO 1.
009770     PERFORM 4010-TESTA-PRODUTO THRU 4010-TESTA-PRODUTO-EXIT
009780         UNTIL TB-PR-COD(IND-PR) = WS-CHAVE-PRODUTO
009790         OR IND-PR > WS-NR-PRODUTOS.
009800     IF IND-PR <= WS-NR-PRODUTOS
009810         MOVE "S" TO WS-ACHOU
009820     END-IF.
009830 4000-PROCURA-PRODUTO-EXIT.
009840     EXIT.
009850 4010-TESTA-PRODUTO.
009860     ADD 1 TO IND-PR.
009870 4010-TESTA-PRODUTO-EXIT.
009880     EXIT.
009890*    MESMO ESQUEMA DE 4000-PROCURA-PRODUTO, AGORA EM TABELA-
009900*    CLIENTES (VIDE 3200-AUTORIZA-PAGTO).
009910 4100-PROCURA-CLIENTE.
009920     MOVE "N" TO WS-ACHOU.
009930     SET IND-CL TO 1.
009940     PERFORM 4110-TESTA-CLIENTE THRU 4110-TESTA-CLIENTE-EXIT
009950         UNTIL TB-CL-COD(IND-CL) = WS-CHAVE-CLIENTE
009960         OR IND-CL > WS-NR-CLIENTES.
009970     IF IND-CL <= WS-NR-CLIENTES
009980         MOVE "S" TO WS-ACHOU
009990     END-IF.
010000 4100-PROCURA-CLIENTE-EXIT.
010010     EXIT.
010020 4110-TESTA-CLIENTE.
010030     ADD 1 TO IND-CL.
010040 4110-TESTA-CLIENTE-EXIT.
010050     EXIT.
010060*    IDEM, EM TABELA-ESTOQUE (VIDE 3100-VERIFICA-ESTOQUE E
010070*    3300-BAIXA-ESTOQUE).
010080 4200-PROCURA-ESTOQUE.
010090     MOVE "N" TO WS-ACHOU.
010100     SET IND-ES TO 1.
010110     PERFORM 4210-TESTA-ESTOQUE THRU 4210-TESTA-ESTOQUE-EXIT
010120         UNTIL TB-ES-COD(IND-ES) = WS-CHAVE-ESTOQUE
010130         OR IND-ES > WS-NR-ESTOQUE.
010140     IF IND-ES <= WS-NR-ESTOQUE
010150         MOVE "S" TO WS-ACHOU
010160     END-IF.
010170 4200-PROCURA-ESTOQUE-EXIT.
010180     EXIT.
010190 4210-TESTA-ESTOQUE.
010200     ADD 1 TO IND-ES.
010210 4210-TESTA-ESTOQUE-EXIT.
010220     EXIT.
010230*    IDEM, EM TABELA-AUTPAG (VIDE 3200-AUTORIZA-PAGTO E
010240*    3250-ESTORNA-PAGTO).
010250 4300-PROCURA-AUTPAG.
010260     MOVE "N" TO WS-ACHOU.
010270     SET IND-AU TO 1.
010280     PERFORM 4310-TESTA-AUTPAG THRU 4310-TESTA-AUTPAG-EXIT
010290         UNTIL TB-PG-COD(IND-AU) = WS-CHAVE-AUTPAG
010300         OR IND-AU > WS-NR-AUTPAG.
010310     IF IND-AU <= WS-NR-AUTPAG
010320         MOVE "S" TO WS-ACHOU
010330     END-IF.
010340 4300-PROCURA-AUTPAG-EXIT.
010350     EXIT.
010360 4310-TESTA-AUTPAG.
010370     ADD 1 TO IND-AU.
010380 4310-TESTA-AUTPAG-EXIT.
010390     EXIT.
010400******************************************************************
010410*    CABECALHO DO RELATORIO DE FECHAMENTO (UMA LINHA DE TITULO
010420*    E UMA LINHA DE COLUNAS POR PAGINA). CHAMADO NA ABERTURA DO
010430*    RELATORIO E A CADA QUEBRA DE PAGINA (AT EOP EM
010440*    3400-GRAVA-RESULTADO).
010450******************************************************************
010460 1000-CABECALHO.
010470     ADD 1 TO CT-PAG.
010480     MOVE CT-PAG TO PAG-CAB01.
010490*    DATA-SISTEMA E FIXA DURANTE TODO O RUN - SO PRECISA SER
010500*    LIDA UMA VEZ EM 0000-INICIO.
010510     MOVE DIA TO DIA-CAB01.
010520     MOVE MES TO MES-CAB01.
010530     MOVE ANO TO ANO-CAB01.
010540     MOVE SPACES TO REG-RELATO.
010550     WRITE REG-RELATO FROM CAB01 BEFORE ADVANCING 2 LINES.
010560     WRITE REG-RELATO FROM CAB02 BEFORE ADVANCING 2 LINES.
010570 1000-CABECALHO-EXIT.
010580     EXIT.
010590******************************************************************
010600*    BLOCO DE RESUMO AO FINAL DO RELATORIO: TOTAIS DE CARRINHOS
010610*    LIDOS, FECHADOS COM SUCESSO, REJEITADOS POR MOTIVO E VALOR
010620*    TOTAL DAS COMPRAS FINALIZADAS.
010630******************************************************************
010640 9000-RELATORIO-FINAL.
010650*    CT-CARRINHOS-LIDOS DEVE SER IGUAL A SOMA DE CT-COMPRAS-OK +
010660*    CT-REJ-ESTOQUE + CT-REJ-PAGTO + CT-REJ-BAIXA - SERVE DE
010670*    CONFERENCIA VISUAL NO RELATORIO IMPRESSO.
010680     WRITE REG-RELATO FROM CAB03 AFTER ADVANCING 3 LINES.
010690*    TOTAL LIDO DO ARQUIVO CARRINHO, INDEPENDENTE DO RESULTADO.
010700     MOVE "CARRINHOS LIDOS" TO DET-TEXTO.
010710     MOVE CT-CARRINHOS-LIDOS TO DET-TOTAIS.
010720     WRITE REG-RELATO FROM RODAPE AFTER ADVANCING 2 LINES.
010730*    CARRINHOS COM RS-STATUS = "Y" (VIDE 3400-GRAVA-RESULTADO).
010740     MOVE "COMPRAS FINALIZADAS COM SUCESSO" TO DET-TEXTO.
010750     MOVE CT-COMPRAS-OK TO DET-TOTAIS.
010760     WRITE REG-RELATO FROM RODAPE BEFORE ADVANCING 1 LINES.
010770*    REJEICAO EM 3100-VERIFICA-ESTOQUE (PRODUTO OU SALDO
010780*    INSUFICIENTE).
010790     MOVE "REJEITADAS POR FALTA DE ESTOQUE" TO DET-TEXTO.
010800     MOVE CT-REJ-ESTOQUE TO DET-TOTAIS.
010810     WRITE REG-RELATO FROM RODAPE BEFORE ADVANCING 1 LINES.
010820*    REJEICAO EM 3200-AUTORIZA-PAGTO (CLIENTE SEM AUTORIZACAO
010830*    OU PG-AUTORIZADO = "N").
010840     MOVE "REJEITADAS POR PAGAMENTO NAO AUTORIZADO" TO DET-TEXTO.
010850     MOVE CT-REJ-PAGTO TO DET-TOTAIS.
010860     WRITE REG-RELATO FROM RODAPE BEFORE ADVANCING 1 LINES.
010870*    FALHA EM 3300-BAIXA-ESTOQUE APOS PAGAMENTO JA AUTORIZADO -
010880*    EXIGE O ESTORNO FEITO EM 3250-ESTORNA-PAGTO.
010890     MOVE "REJEITADAS POR ERRO NA BAIXA DE ESTOQUE" TO DET-TEXTO.
010900     MOVE CT-REJ-BAIXA TO DET-TOTAIS.
010910     WRITE REG-RELATO FROM RODAPE BEFORE ADVANCING 1 LINES.
010920*    SOMA SO DOS CARRINHOS FECHADOS COM SUCESSO (WS-TOTAL-CARRINHO
010930*    DE CADA UM, ACUMULADO EM CT-VALOR-TOTAL).
010940     MOVE "VALOR TOTAL DAS COMPRAS FINALIZADAS....."
010950         TO DET-TEXTO-V.
010960     MOVE CT-VALOR-TOTAL TO DET-VALOR-TOTAIS.
010970     WRITE REG-RELATO FROM RODAPE-VALOR BEFORE ADVANCING 2 LINES.
010980 9000-RELATORIO-FINAL-EXIT.
010990     EXIT.
011000******************************************************************
011010*    ENCERRAMENTO DO PROGRAMA - FECHA TODOS OS ARQUIVOS.
011020******************************************************************
011030 9900-FECHA-ARQUIVOS.
011040*    NENHUM ARQUIVO DE ENTRADA E REGRAVADO - AS BAIXAS DE
011050*    ESTOQUE E OS ESTORNOS DE AUTORIZACAO FICAM SO EM MEMORIA
011060*    (VIDE TABELA-ESTOQUE E TABELA-AUTPAG).
011070     CLOSE PRODUTOS CLIENTES CARRINHO ITENCARR ESTOQUE AUTPAG
011080           RESULCOM RELATO.
011090     DISPLAY "COMPRA01 - FECHAMENTO DE COMPRAS CONCLUIDO".
011100 9900-FECHA-ARQUIVOS-EXIT.
011110     EXIT.
011120 END PROGRAM COMPRA01.
